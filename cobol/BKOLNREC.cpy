000100***************************************************************** BKM-0101
000110*    BKOLNREC  --  ORDER LINE RECORD LAYOUT                       BKM-0101
000120*    ONE ENTRY PER CART LINE AT CONFIRM TIME.  OL-DISCOUNT IS THE BKM-0101
000130*    CUSTOMER DISCOUNT PERCENT SNAPPED AT CONFIRM TIME, NOT A     BKM-0101
000140*    LIVE LOOKUP.                                                 BKM-0101
000150***************************************************************** BKM-0101
000160*    CHANGE LOG                                                   BKM-0101
000170*    DATE      BY   REQUEST    DESCRIPTION                        BKM-0101
000180*    12/03/96  RTW  BKM-0101   ORIGINAL LAYOUT.                   BKM-0101
000190*    03/14/11  SRK  BKM-0304   ADDED OL-RESERVE-1 AND OL-RESERVE- BKM-0304
000200*                              QTY-HIST PER DP STDS MEMO 11-02.   BKM-0304
000210***************************************************************** BKM-0101
000220 01  ORDER-LINE-RECORD.                                           BKM-0101
000230     05  OL-ORD-ID                PIC 9(9).                       BKM-0101
000240     05  OL-BOOK-ID               PIC 9(9).                       BKM-0101
000250     05  OL-QTY                   PIC 9(5).                       BKM-0101
000260     05  OL-DISCOUNT              PIC 9(3)V9(2) COMP-3.           BKM-0101
000270     05  OL-COMMENT               PIC X(100).                     BKM-0101
000280     05  OL-RESERVE-1             PIC X(20).                      BKM-0304
000290     05  OL-RESERVE-QTY-HIST     PIC S9(5) COMP-3 OCCURS 6 TIMES. BKM-0304
000300     05  FILLER                   PIC X(05).                      BKM-0101
