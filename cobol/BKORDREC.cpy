000100***************************************************************** BKM-0101
000110*    BKORDREC  --  ORDER RECORD LAYOUT                            BKM-0101
000120*    ONE ENTRY PER CONFIRMED ORDER.  ORD-TAX IS A RATE SNAPSHOT   BKM-0101
000130*    CONSTANT (8.2500), NOT THE COMPUTED TAX AMOUNT -- SEE        BKM-0101
000140*    BKCONFB 250-COMPUTE-TOTALS.  CARRIED FORWARD FROM THE        BKM-0101
000150*    ORIGINAL SYSTEM ON PURPOSE, NOT A DEFECT IN THIS PORT.       BKM-0101
000160***************************************************************** BKM-0101
000170*    CHANGE LOG                                                   BKM-0101
000180*    DATE      BY   REQUEST    DESCRIPTION                        BKM-0101
000190*    12/03/96  RTW  BKM-0101   ORIGINAL LAYOUT.                   BKM-0101
000200*    09/22/99  HFS  BKM-0210   Y2K -- ORD-DATE-BRK REDEFINES ADD, BKM-0210
000210*                              4-DIGIT CENTURY IN ORD-DATE        BKM-0210
000220***************************************************************** BKM-0101
000230 01  ORDER-RECORD.                                                BKM-0101
000240     05  ORD-ID                   PIC 9(9).                       BKM-0101
000250     05  ORD-CUST-ID              PIC 9(9).                       BKM-0101
000260     05  ORD-DATE                 PIC 9(8).                       BKM-0101
000270     05  ORD-DATE-BRK REDEFINES ORD-DATE.                         BKM-0210
000280         10  ORD-DATE-CC          PIC 9(2).                       BKM-0210
000290         10  ORD-DATE-YY          PIC 9(2).                       BKM-0210
000300         10  ORD-DATE-MM          PIC 9(2).                       BKM-0210
000310         10  ORD-DATE-DD          PIC 9(2).                       BKM-0210
000320     05  ORD-SUBTOTAL             PIC 9(9)V9(2) COMP-3.           BKM-0101
000330     05  ORD-TAX                  PIC 9(3)V9(4) COMP-3.           BKM-0101
000340     05  ORD-TOTAL                PIC 9(9)V9(2) COMP-3.           BKM-0101
000350     05  ORD-SHIP-TYPE            PIC X(7).                       BKM-0101
000360     05  ORD-STATUS               PIC X(10).                      BKM-0101
000370     05  ORD-BILL-ADDR-ID         PIC 9(9).                       BKM-0101
000380     05  ORD-SHIP-ADDR-ID         PIC 9(9).                       BKM-0101
000390     05  FILLER                   PIC X(05).                      BKM-0101
