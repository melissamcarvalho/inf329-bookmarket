000100***************************************************************** BKM-0101
000110*    BKBSLREC  --  BEST SELLER REPORT DETAIL LINE                 BKM-0101
000120*    ONE ENTRY PER BOOK THAT HAD AT LEAST ONE QUALIFYING SHIPPED  BKM-0101
000130*    ORDER LINE WITHIN THE REQUESTED SUBJECT.  WRITTEN SORTED     BKM-0101
000140*    ASCENDING BY BS-BOOK-ID -- SEE BKBSELL 400-WRITE-BESTSEL.    BKM-0101
000150***************************************************************** BKM-0101
000160*    CHANGE LOG                                                   BKM-0101
000170*    DATE      BY   REQUEST    DESCRIPTION                        BKM-0101
000180*    12/03/96  RTW  BKM-0101   ORIGINAL LAYOUT.                   BKM-0101
000190*    03/14/11  SRK  BKM-0305   ADDED BS-MONTHLY-QTY AND RESERVE   BKM-0305
000200*                              SPACE PER DP STANDARDS MEMO 11-02. BKM-0305
000210***************************************************************** BKM-0101
000220 01  BEST-SELLER-LINE.                                            BKM-0101
000230     05  BS-BOOK-ID               PIC 9(9).                       BKM-0101
000240     05  BS-BOOK-TITLE            PIC X(60).                      BKM-0101
000250     05  BS-TOTAL-QTY             PIC 9(9).                       BKM-0101
000260     05  BS-MONTHLY-QTY           PIC 9(7) COMP-3 OCCURS 12 TIMES.BKM-0305
000270     05  BS-RESERVE-1             PIC X(30).                      BKM-0305
000280     05  FILLER                   PIC X(05).                      BKM-0101
