000100***************************************************************** BKM-0101
000110*    BKCUSREC  --  CUSTOMER MASTER RECORD LAYOUT                  BKM-0101
000120*    ONE ENTRY PER BOOKMARKET CUSTOMER.  KEYED BY CUST-ID.        BKM-0101
000130***************************************************************** BKM-0101
000140*    CHANGE LOG                                                   BKM-0101
000150*    DATE      BY   REQUEST    DESCRIPTION                        BKM-0101
000160*    12/03/96  RTW  BKM-0101   ORIGINAL LAYOUT.                   BKM-0101
000170*    04/17/98  DLK  BKM-0144   ADD CUST-PASSWORD, CUST-BIRTHDATE, BKM-0144
000180*                              CUST-FREE-TEXT FOR ON-LINE CONVERT.BKM-0144
000190***************************************************************** BKM-0101
000200 01  CUST-RECORD.                                                 BKM-0101
000210     05  CUST-ID                  PIC 9(9).                       BKM-0101
000220     05  CUST-UNAME               PIC X(15).                      BKM-0101
000230     05  CUST-FNAME               PIC X(15).                      BKM-0101
000240     05  CUST-LNAME               PIC X(15).                      BKM-0101
000250     05  CUST-DISCOUNT            PIC 9(3)V9(2).                  BKM-0101
000260     05  CUST-ADDR-ID             PIC 9(9).                       BKM-0101
000270     05  CUST-PASSWORD            PIC X(15).                      BKM-0144
000280     05  CUST-BIRTHDATE           PIC 9(8).                       BKM-0144
000290     05  CUST-FREE-TEXT           PIC X(20).                      BKM-0144
000300     05  FILLER                   PIC X(05).                      BKM-0101
