000100***************************************************************** BKM-0101
000110*    BKCRLREC  --  CART LINE RECORD LAYOUT                        BKM-0101
000120*    ONE CARD PER BOOK IN THE CUSTOMER'S CART FOR THIS RUN.  ONE  BKM-0101
000130*    BATCH RUN PROCESSES EXACTLY ONE CART (CART.DAT).             BKM-0101
000140***************************************************************** BKM-0101
000150*    CHANGE LOG                                                   BKM-0101
000160*    DATE      BY   REQUEST    DESCRIPTION                        BKM-0101
000170*    12/03/96  RTW  BKM-0101   ORIGINAL LAYOUT.                   BKM-0101
000180*    03/14/11  SRK  BKM-0302   ADDED CL-RESERVE-ALLOC AND RESERVE BKM-0302
000190*                              SPACE PER DP STANDARDS MEMO 11-02. BKM-0302
000200***************************************************************** BKM-0101
000210 01  CART-LINE-RECORD.                                            BKM-0101
000220     05  CL-BOOK-ID               PIC 9(9).                       BKM-0101
000230     05  CL-QTY                   PIC 9(5).                       BKM-0101
000240     05  CL-UNIT-COST             PIC 9(7)V9(2) COMP-3.           BKM-0101
000250     05  CL-SHIP-ADDR-ID          PIC 9(9).                       BKM-0101
000260     05  CL-WEIGHT                PIC 9(5)V9(2) COMP-3.           BKM-0101
000270     05  CL-RESERVE-ALLOC         PIC S9(5) COMP-3 OCCURS 6 TIMES.BKM-0302
000280     05  CL-RESERVE-1             PIC X(20).                      BKM-0302
000290     05  FILLER                   PIC X(05).                      BKM-0101
