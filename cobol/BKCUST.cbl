000100***************************************************************** BKM-0104
000110*                                                               * BKM-0104
000120*               BKCUST   --  CUSTOMER CREATION BATCH           *  BKM-0104
000130*               BOOKMARKET ORDER PROCESSING SYSTEM             *  BKM-0104
000140*                                                               * BKM-0104
000150***************************************************************** BKM-0104
000160 IDENTIFICATION DIVISION.                                         BKM-0104
000170 PROGRAM-ID.     BKCUST.                                          BKM-0104
000180 AUTHOR.         R T WOZNIAK.                                     BKM-0104
000190 INSTALLATION.   BOOKMARKET DATA PROCESSING.                      BKM-0104
000200 DATE-WRITTEN.   04/22/87.                                        BKM-0104
000210 DATE-COMPILED.                                                   BKM-0104
000220 SECURITY.       NON-CONFIDENTIAL.                                BKM-0104
000230***************************************************************** BKM-0104
000240*    DESCRIPTION                                                  BKM-0104
000250*                                                                 BKM-0104
000260*    ONE RUN = ONE NEW CUSTOMER.  NAME, DISCOUNT, BIRTHDATE, FREE BKM-0104
000270*    TEXT AND ADDRESS FIELDS ARRIVE ON PARMCARD.  THE ADDRESS IS  BKM-0104
000280*    MATCHED AGAINST THE ADDRESS MASTER FIRST -- ONLY IF NO ADDR  BKM-0104
000290*    MATCHES EVERY FIELD EXACTLY IS A NEW ADDR-RECORD CREATED.    BKM-0104
000300*    CUST-ID IS ASSIGNED AS THE NEXT SEQUENTIAL VALUE (CURRENT    BKM-0104
000310*    CUSTOMER COUNT).  CUST-UNAME IS DIGSYL-ENCODED FROM CUST-ID; BKM-0104
000320*    ITS LOWER-CASE FORM DOUBLES AS THE PASSWORD PLACEHOLDER.     BKM-0104
000330*                                                                 BKM-0104
000340*    FILES READ     - PARMCARD, CUSTFILE, ADDRFILE                BKM-0104
000350*    FILES WRITTEN  - CUSTOUT, ADDROUT                            BKM-0104
000360***************************************************************** BKM-0104
000370*    CHANGE LOG                                                   BKM-0104
000380*    DATE      BY   REQUEST    DESCRIPTION                        BKM-0104
000390*    04/22/87  RTW  BKM-0104   ORIGINAL PROGRAM.                  BKM-0104
000400*    11/14/89  DLK  BKM-0121   ADDRESS RE-USE LOGIC ADDED -- PRIORBKM-0121
000410*                              VERSION ALWAYS WROTE A NEW ADDRESS.BKM-0121
000420*    02/08/94  PNG  BKM-0151   DIGSYL TABLE MOVED TO WORKING-     BKM-0151
000430*                              STORAGE FROM A GO TO CASCADE.      BKM-0151
000440*    09/22/98  HFS  BKM-0209   Y2K -- CUST-BIRTHDATE ACCEPTED AS  BKM-0209
000450*                              4 DIGIT CENTURY ON PARMCARD.       BKM-0209
000460*    03/30/00  HFS  BKM-0221   CUST-PASSWORD NOW LOWER-CASED FORM BKM-0221
000470*                              OF CUST-UNAME, NOT A FIXED DEFAULT.BKM-0221
000480*    08/11/06  KLM  BKM-0271   ADDR MATCH NOW COMPARES ALL SEVEN  BKM-0271
000490*                              FIELDS, NOT JUST STREET/ZIP.       BKM-0271
000500*    06/02/11  SRK  BKM-0309   ABEND AND ADDRESS-MATCH GUARD      BKM-0309
000510*                              CLAUSE REWORKED TO GO TO PER DP    BKM-0309
000520*                              STANDARDS MEMO 11-02.              BKM-0309
000530***************************************************************** BKM-0104
000540 ENVIRONMENT DIVISION.                                            BKM-0104
000550 CONFIGURATION SECTION.                                           BKM-0104
000560 SOURCE-COMPUTER. IBM-370.                                        BKM-0104
000570 OBJECT-COMPUTER. IBM-370.                                        BKM-0104
000580 SPECIAL-NAMES.                                                   BKM-0104
000590     C01 IS TOP-OF-FORM.                                          BKM-0104
000600 INPUT-OUTPUT SECTION.                                            BKM-0104
000610 FILE-CONTROL.                                                    BKM-0104
000620     SELECT PARMCARD ASSIGN TO PARMCARD                           BKM-0104
000630         FILE STATUS IS WS-PARMCARD-STATUS.                       BKM-0104
000640     SELECT CUSTFILE ASSIGN TO CUSTFILE                           BKM-0104
000650         ACCESS IS SEQUENTIAL                                     BKM-0104
000660         FILE STATUS IS WS-CUSTFILE-STATUS.                       BKM-0104
000670     SELECT ADDRFILE ASSIGN TO ADDRFILE                           BKM-0104
000680         ACCESS IS SEQUENTIAL                                     BKM-0104
000690         FILE STATUS IS WS-ADDRFILE-STATUS.                       BKM-0104
000700     SELECT CUSTOUT  ASSIGN TO CUSTOUT                            BKM-0104
000710         FILE STATUS IS WS-CUSTOUT-STATUS.                        BKM-0104
000720     SELECT ADDROUT  ASSIGN TO ADDROUT                            BKM-0104
000730         FILE STATUS IS WS-ADDROUT-STATUS.                        BKM-0104
000740 DATA DIVISION.                                                   BKM-0104
000750 FILE SECTION.                                                    BKM-0104
000760 FD  PARMCARD                                                     BKM-0104
000770     RECORDING MODE IS F                                          BKM-0104
000780     BLOCK CONTAINS 0 RECORDS.                                    BKM-0104
000790 01  PARM-CARD-RECORD.                                            BKM-0104
000800     05  PARM-FNAME               PIC X(15).                      BKM-0104
000810     05  PARM-LNAME               PIC X(15).                      BKM-0104
000820     05  PARM-DISCOUNT            PIC 9(3)V9(2).                  BKM-0104
000830     05  PARM-BIRTHDATE           PIC 9(8).                       BKM-0104
000840     05  PARM-FREE-TEXT           PIC X(20).                      BKM-0104
000850     05  PARM-ADDR-STREET1        PIC X(40).                      BKM-0104
000860     05  PARM-ADDR-STREET2        PIC X(40).                      BKM-0104
000870     05  PARM-ADDR-CITY           PIC X(30).                      BKM-0104
000880     05  PARM-ADDR-STATE          PIC X(20).                      BKM-0104
000890     05  PARM-ADDR-ZIP            PIC X(10).                      BKM-0104
000900     05  PARM-ADDR-COUNTRY-ID     PIC 9(9).                       BKM-0104
000910     05  FILLER                   PIC X(09).                      BKM-0104
000920 FD  CUSTFILE                                                     BKM-0104
000930     RECORDING MODE IS F                                          BKM-0104
000940     BLOCK CONTAINS 0 RECORDS.                                    BKM-0104
000950     COPY BKCUSREC.                                               BKM-0104
000960 FD  ADDRFILE                                                     BKM-0104
000970     RECORDING MODE IS F                                          BKM-0104
000980     BLOCK CONTAINS 0 RECORDS.                                    BKM-0104
000990     COPY BKADRREC.                                               BKM-0104
001000 FD  CUSTOUT                                                      BKM-0104
001010     RECORDING MODE IS F                                          BKM-0104
001020     BLOCK CONTAINS 0 RECORDS.                                    BKM-0104
001030     COPY BKCUSREC                                                BKM-0104
001040          REPLACING ==CUST-RECORD== BY ==CUSTOUT-RECORD==.        BKM-0104
001050 FD  ADDROUT                                                      BKM-0104
001060     RECORDING MODE IS F                                          BKM-0104
001070     BLOCK CONTAINS 0 RECORDS.                                    BKM-0104
001080     COPY BKADRREC                                                BKM-0104
001090          REPLACING ==ADDR-RECORD== BY ==ADDROUT-RECORD==.        BKM-0104
001100 WORKING-STORAGE SECTION.                                         BKM-0104
001110 01  WS-FILE-STATUS.                                              BKM-0104
001120     05  WS-PARMCARD-STATUS       PIC X(2) VALUE SPACES.          BKM-0104
001130         88  PARMCARD-OK          VALUE '00'.                     BKM-0104
001140     05  WS-CUSTFILE-STATUS       PIC X(2) VALUE SPACES.          BKM-0104
001150         88  CUSTFILE-OK          VALUE '00'.                     BKM-0104
001160         88  CUSTFILE-EOF         VALUE '10'.                     BKM-0104
001170     05  WS-ADDRFILE-STATUS       PIC X(2) VALUE SPACES.          BKM-0104
001180         88  ADDRFILE-OK          VALUE '00'.                     BKM-0104
001190         88  ADDRFILE-EOF         VALUE '10'.                     BKM-0104
001200     05  WS-CUSTOUT-STATUS        PIC X(2) VALUE SPACES.          BKM-0104
001210         88  CUSTOUT-OK           VALUE '00'.                     BKM-0104
001220     05  WS-ADDROUT-STATUS        PIC X(2) VALUE SPACES.          BKM-0104
001230         88  ADDROUT-OK           VALUE '00'.                     BKM-0104
001240     05  FILLER                   PIC X(05).                      BKM-0104
001250 01  WS-SWITCHES.                                                 BKM-0104
001260     05  WS-ADDR-FOUND-SW         PIC X VALUE 'N'.                BKM-0104
001270         88  ADDR-WAS-FOUND       VALUE 'Y'.                      BKM-0104
001280     05  FILLER                   PIC X(05).                      BKM-0104
001290 01  SYSTEM-DATE-AND-TIME.                                        BKM-0104
001300     05  WS-TODAY-CCYYMMDD        PIC 9(8).                       BKM-0104
001310     05  WS-TODAY-BRK REDEFINES WS-TODAY-CCYYMMDD.                BKM-0104
001320         10  WS-TODAY-CC          PIC 9(2).                       BKM-0104
001330         10  WS-TODAY-YY          PIC 9(2).                       BKM-0104
001340         10  WS-TODAY-MM          PIC 9(2).                       BKM-0104
001350         10  WS-TODAY-DD          PIC 9(2).                       BKM-0104
001360     05  FILLER                   PIC X(05).                      BKM-0104
001370 77  PARA-NAME                PIC X(30) VALUE SPACES.             BKM-0104
001380 77  WS-RETURN-CODE           PIC S9(4) COMP VALUE +0.            BKM-0104
001390 01  WS-CUST-TABLE.                                               BKM-0104
001400     05  WS-CUST-COUNT            PIC S9(7) COMP VALUE +0.        BKM-0104
001410     05  FILLER                   PIC X(05).                      BKM-0104
001420 01  WS-ADDR-TABLE.                                               BKM-0104
001430     05  WS-ADDR-COUNT            PIC S9(7) COMP VALUE +0.        BKM-0104
001440     05  WS-ADDR-MAX-ID           PIC 9(9)  VALUE ZERO.           BKM-0104
001450     05  WS-ADDR-ENTRY OCCURS 2000 TIMES                          BKM-0104
001460                        INDEXED BY ADDR-IDX.                      BKM-0104
001470         10  TBL-ADDR-ID          PIC 9(9).                       BKM-0104
001480         10  TBL-ADDR-STREET1     PIC X(40).                      BKM-0104
001490         10  TBL-ADDR-STREET2     PIC X(40).                      BKM-0104
001500         10  TBL-ADDR-CITY        PIC X(30).                      BKM-0104
001510         10  TBL-ADDR-STATE       PIC X(20).                      BKM-0104
001520         10  TBL-ADDR-ZIP         PIC X(10).                      BKM-0104
001530         10  TBL-ADDR-COUNTRY-ID  PIC 9(9).                       BKM-0104
001540     05  FILLER                   PIC X(05).                      BKM-0104
001550*    DIGSYL SYLLABLE TABLE -- ONE LITERAL STRING REDEFINED AS TEN BKM-0151
001560*    2-CHAR ENTRIES, SYLLABLE(N+1) FOR DIGIT N.  BKM-0151.        BKM-0151
001570 01  WS-DIGSYL-LITERAL         PIC X(20)                          BKM-0151
001580         VALUE 'BAOGALRIRESEATULINNG'.                            BKM-0151
001590 01  WS-DIGSYL-TABLE REDEFINES WS-DIGSYL-LITERAL.                 BKM-0151
001600     05  WS-DIGSYL-ENTRY PIC X(2) OCCURS 10 TIMES.                BKM-0151
001610 01  WS-DIGSYL-WORK-FIELDS.                                       BKM-0151
001620     05  WS-DIGSYL-CUST-ID        PIC 9(9).                       BKM-0151
001630     05  WS-DIGSYL-DIGITS REDEFINES WS-DIGSYL-CUST-ID             BKM-0151
001640                              PIC 9(1) OCCURS 9 TIMES.            BKM-0151
001650     05  WS-DIGSYL-DIGIT-IDX      PIC S9(3) COMP VALUE +0.        BKM-0151
001660     05  WS-DIGSYL-LEAD-ZERO-SW   PIC X VALUE 'Y'.                BKM-0151
001670         88  WS-DIGSYL-IN-LEAD-ZEROES VALUE 'Y'.                  BKM-0151
001680     05  WS-DIGSYL-RESULT         PIC X(15) VALUE SPACES.         BKM-0151
001690     05  WS-DIGSYL-RESULT-LEN     PIC S9(3) COMP VALUE +0.        BKM-0151
001700     05  FILLER                   PIC X(05).                      BKM-0104
001710 01  WS-NEW-CUST-FIELDS.                                          BKM-0104
001720     05  WS-NEW-CUST-ID           PIC 9(9).                       BKM-0104
001730     05  WS-NEW-ADDR-ID           PIC 9(9).                       BKM-0104
001740     05  WS-BIRTHDATE-CCYYMMDD    PIC 9(8).                       BKM-0209
001750     05  WS-BIRTHDATE-BRK REDEFINES WS-BIRTHDATE-CCYYMMDD.        BKM-0209
001760         10  WS-BIRTHDATE-CC      PIC 9(2).                       BKM-0209
001770         10  WS-BIRTHDATE-YY      PIC 9(2).                       BKM-0209
001780         10  WS-BIRTHDATE-MM      PIC 9(2).                       BKM-0209
001790         10  WS-BIRTHDATE-DD      PIC 9(2).                       BKM-0209
001800     05  FILLER                   PIC X(05).                      BKM-0104
001810 PROCEDURE DIVISION.                                              BKM-0104
001820 000-MAIN-LINE.                                                   BKM-0104
001830     DISPLAY 'BKCUST STARTING - CUSTOMER CREATION'.               BKM-0104
001840     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                 BKM-0104
001850     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        BKM-0104
001860     PERFORM 710-READ-PARM-CARD THRU 710-EXIT.                    BKM-0104
001870     PERFORM 100-LOAD-CUST-TABLE THRU 100-EXIT                    BKM-0104
001880             UNTIL CUSTFILE-EOF.                                  BKM-0104
001890     PERFORM 120-LOAD-ADDR-TABLE THRU 120-EXIT                    BKM-0104
001900             UNTIL ADDRFILE-EOF.                                  BKM-0104
001910     PERFORM 200-RESOLVE-ADDRESS THRU 200-EXIT.                   BKM-0104
001920     MOVE WS-CUST-COUNT TO WS-NEW-CUST-ID.                        BKM-0104
001930     PERFORM 300-DIGSYL-ENCODE THRU 300-EXIT.                     BKM-0104
001940     PERFORM 400-WRITE-CUSTOMER THRU 400-EXIT.                    BKM-0104
001950     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       BKM-0104
001960     DISPLAY 'BKCUST COMPLETE - NEW CUST-ID ' WS-NEW-CUST-ID.     BKM-0104
001970     GOBACK.                                                      BKM-0104
001980 100-LOAD-CUST-TABLE.                                             BKM-0104
001990     READ CUSTFILE                                                BKM-0104
002000         AT END                                                   BKM-0104
002010             MOVE '10' TO WS-CUSTFILE-STATUS                      BKM-0104
002020     END-READ.                                                    BKM-0104
002030     IF NOT CUSTFILE-EOF                                          BKM-0104
002040         ADD 1 TO WS-CUST-COUNT                                   BKM-0104
002050     END-IF.                                                      BKM-0104
002060 100-EXIT.                                                        BKM-0104
002070     EXIT.                                                        BKM-0104
002080 120-LOAD-ADDR-TABLE.                                             BKM-0271
002090     READ ADDRFILE                                                BKM-0271
002100         AT END                                                   BKM-0271
002110             MOVE '10' TO WS-ADDRFILE-STATUS                      BKM-0271
002120     END-READ.                                                    BKM-0271
002130     IF NOT ADDRFILE-EOF                                          BKM-0271
002140         ADD 1 TO WS-ADDR-COUNT                                   BKM-0271
002150         MOVE ADDR-ID OF ADDR-RECORD                              BKM-0271
002160                          TO TBL-ADDR-ID(WS-ADDR-COUNT)           BKM-0271
002170         MOVE ADDR-STREET1 OF ADDR-RECORD                         BKM-0271
002180                          TO TBL-ADDR-STREET1(WS-ADDR-COUNT)      BKM-0271
002190         MOVE ADDR-STREET2 OF ADDR-RECORD                         BKM-0271
002200                          TO TBL-ADDR-STREET2(WS-ADDR-COUNT)      BKM-0271
002210         MOVE ADDR-CITY OF ADDR-RECORD                            BKM-0271
002220                          TO TBL-ADDR-CITY(WS-ADDR-COUNT)         BKM-0271
002230         MOVE ADDR-STATE OF ADDR-RECORD                           BKM-0271
002240                          TO TBL-ADDR-STATE(WS-ADDR-COUNT)        BKM-0271
002250         MOVE ADDR-ZIP OF ADDR-RECORD                             BKM-0271
002260                          TO TBL-ADDR-ZIP(WS-ADDR-COUNT)          BKM-0271
002270         MOVE ADDR-COUNTRY-ID OF ADDR-RECORD                      BKM-0271
002280                      TO TBL-ADDR-COUNTRY-ID(WS-ADDR-COUNT)       BKM-0271
002290         IF ADDR-ID OF ADDR-RECORD > WS-ADDR-MAX-ID               BKM-0271
002300             MOVE ADDR-ID OF ADDR-RECORD TO WS-ADDR-MAX-ID        BKM-0271
002310         END-IF                                                   BKM-0271
002320     END-IF.                                                      BKM-0271
002330 120-EXIT.                                                        BKM-0271
002340     EXIT.                                                        BKM-0104
002350 200-RESOLVE-ADDRESS.                                             BKM-0104
002360     MOVE 'N' TO WS-ADDR-FOUND-SW.                                BKM-0104
002370     PERFORM 205-CHECK-ONE-ADDRESS THRU 205-EXIT                  BKM-0104
002380             VARYING ADDR-IDX FROM 1 BY 1                         BKM-0104
002390             UNTIL ADDR-IDX > WS-ADDR-COUNT                       BKM-0104
002400                OR ADDR-WAS-FOUND.                                BKM-0104
002410     IF ADDR-WAS-FOUND                                            BKM-0104
002420         MOVE TBL-ADDR-ID(ADDR-IDX) TO WS-NEW-ADDR-ID             BKM-0104
002430     ELSE                                                         BKM-0104
002440         PERFORM 210-CREATE-NEW-ADDRESS THRU 210-EXIT             BKM-0104
002450     END-IF.                                                      BKM-0104
002460 200-EXIT.                                                        BKM-0104
002470     EXIT.                                                        BKM-0104
002480 205-CHECK-ONE-ADDRESS.                                           BKM-0104
002490     IF TBL-ADDR-STREET1(ADDR-IDX)    NOT = PARM-ADDR-STREET1     BKM-0309
002500        OR TBL-ADDR-STREET2(ADDR-IDX)    NOT = PARM-ADDR-STREET2  BKM-0309
002510        OR TBL-ADDR-CITY(ADDR-IDX)       NOT = PARM-ADDR-CITY     BKM-0309
002520        OR TBL-ADDR-STATE(ADDR-IDX)      NOT = PARM-ADDR-STATE    BKM-0309
002530        OR TBL-ADDR-ZIP(ADDR-IDX)        NOT = PARM-ADDR-ZIP      BKM-0309
002540        OR TBL-ADDR-COUNTRY-ID(ADDR-IDX) NOT =                    BKM-0309
002550           PARM-ADDR-COUNTRY-ID                                   BKM-0309
002560         GO TO 205-EXIT.                                          BKM-0309
002570     MOVE 'Y' TO WS-ADDR-FOUND-SW.                                BKM-0309
002580 205-EXIT.                                                        BKM-0104
002590     EXIT.                                                        BKM-0104
002600 210-CREATE-NEW-ADDRESS.                                          BKM-0104
002610     ADD 1 TO WS-ADDR-MAX-ID.                                     BKM-0104
002620     MOVE WS-ADDR-MAX-ID TO WS-NEW-ADDR-ID.                       BKM-0104
002630     MOVE WS-NEW-ADDR-ID      TO ADDR-ID OF ADDROUT-RECORD.       BKM-0104
002640     MOVE PARM-ADDR-STREET1   TO ADDR-STREET1 OF ADDROUT-RECORD.  BKM-0104
002650     MOVE PARM-ADDR-STREET2   TO ADDR-STREET2 OF ADDROUT-RECORD.  BKM-0104
002660     MOVE PARM-ADDR-CITY      TO ADDR-CITY OF ADDROUT-RECORD.     BKM-0104
002670     MOVE PARM-ADDR-STATE     TO ADDR-STATE OF ADDROUT-RECORD.    BKM-0104
002680     MOVE PARM-ADDR-ZIP       TO ADDR-ZIP OF ADDROUT-RECORD.      BKM-0104
002690     MOVE PARM-ADDR-COUNTRY-ID                                    BKM-0104
002700                              TO ADDR-COUNTRY-ID OF               BKM-0104
002710                                 ADDROUT-RECORD.                  BKM-0104
002720     WRITE ADDROUT-RECORD.                                        BKM-0104
002730     IF NOT ADDROUT-OK                                            BKM-0104
002740         MOVE '210-CREATE-NEW-ADDRESS' TO PARA-NAME               BKM-0104
002750         GO TO 950-ABEND-RTN.                                     BKM-0309
002760 210-EXIT.                                                        BKM-0104
002770     EXIT.                                                        BKM-0104
002780 300-DIGSYL-ENCODE.                                               BKM-0104
002790*    ENCODES WS-DIGSYL-CUST-ID DIGIT BY DIGIT, LEFT TO RIGHT, VIA BKM-0104
002800*    THE 10-ENTRY SYLLABLE TABLE ABOVE.  CUSTOMER CREATION ALWAYS BKM-0104
002810*    CALLS WITH MINIMUM LENGTH N=0 SO NO BA-PADDING IS NEEDED --  BKM-0104
002820*    LEADING ZERO DIGITS OF THE 9-DIGIT FIELD ARE SIMPLY SKIPPED. BKM-0104
002830     MOVE SPACES TO WS-DIGSYL-RESULT.                             BKM-0104
002840     MOVE ZERO TO WS-DIGSYL-RESULT-LEN.                           BKM-0104
002850     MOVE WS-NEW-CUST-ID TO WS-DIGSYL-CUST-ID.                    BKM-0104
002860     MOVE 'Y' TO WS-DIGSYL-LEAD-ZERO-SW.                          BKM-0104
002870     PERFORM 310-DIGSYL-ONE-DIGIT THRU 310-EXIT                   BKM-0104
002880             VARYING WS-DIGSYL-DIGIT-IDX FROM 1 BY 1              BKM-0104
002890             UNTIL WS-DIGSYL-DIGIT-IDX > 9.                       BKM-0104
002900     IF WS-DIGSYL-RESULT-LEN = 0                                  BKM-0104
002910         MOVE WS-DIGSYL-ENTRY(1) TO WS-DIGSYL-RESULT              BKM-0104
002920     END-IF.                                                      BKM-0104
002930 300-EXIT.                                                        BKM-0104
002940     EXIT.                                                        BKM-0104
002950 310-DIGSYL-ONE-DIGIT.                                            BKM-0104
002960     IF WS-DIGSYL-IN-LEAD-ZEROES                                  BKM-0104
002970        AND WS-DIGSYL-DIGITS(WS-DIGSYL-DIGIT-IDX) = 0             BKM-0104
002980        AND WS-DIGSYL-DIGIT-IDX < 9                               BKM-0104
002990         CONTINUE                                                 BKM-0104
003000     ELSE                                                         BKM-0104
003010         MOVE 'N' TO WS-DIGSYL-LEAD-ZERO-SW                       BKM-0104
003020         MOVE WS-DIGSYL-ENTRY                                     BKM-0104
003030                (WS-DIGSYL-DIGITS(WS-DIGSYL-DIGIT-IDX) + 1)       BKM-0104
003040             TO WS-DIGSYL-RESULT(WS-DIGSYL-RESULT-LEN + 1:2)      BKM-0104
003050         ADD 2 TO WS-DIGSYL-RESULT-LEN                            BKM-0104
003060     END-IF.                                                      BKM-0104
003070 310-EXIT.                                                        BKM-0104
003080     EXIT.                                                        BKM-0104
003090 400-WRITE-CUSTOMER.                                              BKM-0104
003100     MOVE WS-NEW-CUST-ID        TO CUST-ID OF CUSTOUT-RECORD.     BKM-0104
003110     MOVE WS-DIGSYL-RESULT      TO CUST-UNAME OF CUSTOUT-RECORD.  BKM-0104
003120     MOVE PARM-FNAME            TO CUST-FNAME OF CUSTOUT-RECORD.  BKM-0104
003130     MOVE PARM-LNAME            TO CUST-LNAME OF CUSTOUT-RECORD.  BKM-0104
003140     MOVE PARM-DISCOUNT         TO CUST-DISCOUNT OF               BKM-0104
003150                                    CUSTOUT-RECORD.               BKM-0104
003160     MOVE WS-NEW-ADDR-ID        TO CUST-ADDR-ID OF CUSTOUT-RECORD.BKM-0104
003170     MOVE WS-DIGSYL-RESULT      TO CUST-PASSWORD OF               BKM-0104
003180                                    CUSTOUT-RECORD.               BKM-0104
003190     INSPECT CUST-PASSWORD OF CUSTOUT-RECORD CONVERTING           BKM-0104
003200        'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                           BKM-0104
003210        'abcdefghijklmnopqrstuvwxyz'.                             BKM-0104
003220     MOVE PARM-BIRTHDATE        TO WS-BIRTHDATE-CCYYMMDD.         BKM-0104
003230     MOVE PARM-BIRTHDATE        TO CUST-BIRTHDATE OF              BKM-0104
003240                                    CUSTOUT-RECORD.               BKM-0104
003250     MOVE PARM-FREE-TEXT        TO CUST-FREE-TEXT OF              BKM-0104
003260                                    CUSTOUT-RECORD.               BKM-0104
003270     WRITE CUSTOUT-RECORD.                                        BKM-0104
003280     IF NOT CUSTOUT-OK                                            BKM-0104
003290         MOVE '400-WRITE-CUSTOMER' TO PARA-NAME                   BKM-0104
003300         GO TO 950-ABEND-RTN.                                     BKM-0309
003310 400-EXIT.                                                        BKM-0104
003320     EXIT.                                                        BKM-0104
003330 700-OPEN-FILES.                                                  BKM-0104
003340     OPEN INPUT  PARMCARD CUSTFILE ADDRFILE.                      BKM-0104
003350     OPEN OUTPUT CUSTOUT ADDROUT.                                 BKM-0104
003360     IF NOT CUSTFILE-OK                                           BKM-0104
003370         DISPLAY 'ERROR OPENING CUSTFILE. RC: ' WS-CUSTFILE-STATUSBKM-0104
003380         MOVE '700-OPEN-FILES' TO PARA-NAME                       BKM-0104
003390         GO TO 950-ABEND-RTN.                                     BKM-0309
003400     IF NOT ADDRFILE-OK                                           BKM-0104
003410         DISPLAY 'ERROR OPENING ADDRFILE. RC: ' WS-ADDRFILE-STATUSBKM-0104
003420         MOVE '700-OPEN-FILES' TO PARA-NAME                       BKM-0104
003430         GO TO 950-ABEND-RTN.                                     BKM-0309
003440 700-EXIT.                                                        BKM-0104
003450     EXIT.                                                        BKM-0104
003460 710-READ-PARM-CARD.                                              BKM-0104
003470     READ PARMCARD.                                               BKM-0104
003480     IF NOT PARMCARD-OK                                           BKM-0104
003490         DISPLAY 'ERROR READING PARMCARD. RC: ' WS-PARMCARD-STATUSBKM-0104
003500         MOVE '710-READ-PARM-CARD' TO PARA-NAME                   BKM-0104
003510         GO TO 950-ABEND-RTN.                                     BKM-0309
003520 710-EXIT.                                                        BKM-0104
003530     EXIT.                                                        BKM-0104
003540 900-CLOSE-FILES.                                                 BKM-0104
003550     CLOSE PARMCARD CUSTFILE ADDRFILE CUSTOUT ADDROUT.            BKM-0104
003560 900-EXIT.                                                        BKM-0104
003570     EXIT.                                                        BKM-0104
003580 950-ABEND-RTN.                                                   BKM-0104
003590     DISPLAY '**** BKCUST ABEND IN ' PARA-NAME ' ****'.           BKM-0104
003600     MOVE 16 TO WS-RETURN-CODE.                                   BKM-0104
003610     MOVE WS-RETURN-CODE TO RETURN-CODE.                          BKM-0104
003620     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       BKM-0104
003630     GOBACK.                                                      BKM-0104
003640 950-EXIT.                                                        BKM-0104
003650     EXIT.                                                        BKM-0104
