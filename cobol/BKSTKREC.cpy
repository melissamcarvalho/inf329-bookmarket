000100***************************************************************** BKM-0101
000110*    BKSTKREC  --  STOCK RECORD LAYOUT                            BKM-0101
000120*    QUANTITY ON HAND AND UNIT COST PER (STORE, BOOK).  QUANTITY  BKM-0101
000130*    MAY GO NEGATIVE BRIEFLY BEFORE THE REORDER STEP RUNS -- SEE  BKM-0101
000140*    BKCONFB 400-APPLY-REORDER.                                   BKM-0101
000150***************************************************************** BKM-0101
000160*    CHANGE LOG                                                   BKM-0101
000170*    DATE      BY   REQUEST    DESCRIPTION                        BKM-0101
000180*    12/03/96  RTW  BKM-0101   ORIGINAL LAYOUT.                   BKM-0101
000190*    03/14/11  SRK  BKM-0303   ADDED STOCK-MONTHLY-RECEIPTS AND   BKM-0303
000200*                              RESERVE SPACE PER DP STANDARDS MEMOBKM-0303
000210*                              11-02.                             BKM-0303
000220***************************************************************** BKM-0101
000230 01  STOCK-RECORD.                                                BKM-0101
000240     05  STOCK-STORE-ID           PIC 9(9).                       BKM-0101
000250     05  STOCK-BOOK-ID            PIC 9(9).                       BKM-0101
000260     05  STOCK-ADDR-ID            PIC 9(9).                       BKM-0101
000270     05  STOCK-COST               PIC 9(7)V9(2) COMP-3.           BKM-0101
000280     05  STOCK-QTY                PIC S9(5)     COMP-3.           BKM-0101
000290     05  STOCK-MONTHLY-RECEIPTS  PIC S9(5) COMP-3 OCCURS 12 TIMES.BKM-0303
000300     05  STOCK-RESERVE-1          PIC X(20).                      BKM-0303
000310     05  FILLER                   PIC X(05).                      BKM-0101
