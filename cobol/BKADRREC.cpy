000100***************************************************************** BKM-0101
000110*    BKADRREC  --  ADDRESS RECORD LAYOUT                          BKM-0101
000120*    SHIP-FROM / SHIP-TO / BILL-TO ADDRESSES, SHARED BY CUSTOMER, BKM-0101
000130*    STOCK AND CC-TRANSACTION RECORDS VIA ADDR-ID.                BKM-0101
000140***************************************************************** BKM-0101
000150*    CHANGE LOG                                                   BKM-0101
000160*    DATE      BY   REQUEST    DESCRIPTION                        BKM-0101
000170*    12/03/96  RTW  BKM-0101   ORIGINAL LAYOUT.                   BKM-0101
000180***************************************************************** BKM-0101
000190 01  ADDR-RECORD.                                                 BKM-0101
000200     05  ADDR-ID                  PIC 9(9).                       BKM-0101
000210     05  ADDR-STREET1             PIC X(40).                      BKM-0101
000220     05  ADDR-STREET2             PIC X(40).                      BKM-0101
000230     05  ADDR-CITY                PIC X(30).                      BKM-0101
000240     05  ADDR-STATE               PIC X(20).                      BKM-0101
000250     05  ADDR-ZIP                 PIC X(10).                      BKM-0101
000260     05  ADDR-COUNTRY-ID          PIC 9(9).                       BKM-0101
000270     05  FILLER                   PIC X(05).                      BKM-0101
