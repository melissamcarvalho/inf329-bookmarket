000100***************************************************************** BKM-0101
000110*                                                               * BKM-0101
000120*               BKCONFB  --  ORDER CONFIRMATION BATCH          *  BKM-0101
000130*               BOOKMARKET ORDER PROCESSING SYSTEM             *  BKM-0101
000140*                                                               * BKM-0101
000150***************************************************************** BKM-0101
000160 IDENTIFICATION DIVISION.                                         BKM-0101
000170 PROGRAM-ID.     BKCONFB.                                         BKM-0101
000180 AUTHOR.         R T WOZNIAK.                                     BKM-0101
000190 INSTALLATION.   BOOKMARKET DATA PROCESSING.                      BKM-0101
000200 DATE-WRITTEN.   12/03/86.                                        BKM-0101
000210 DATE-COMPILED.                                                   BKM-0101
000220 SECURITY.       NON-CONFIDENTIAL.                                BKM-0101
000230***************************************************************** BKM-0101
000240*    DESCRIPTION                                                  BKM-0101
000250*                                                                 BKM-0101
000260*    PRICES ONE CUSTOMER'S CART, POSTS THE STOCK DECREMENT FOR    BKM-0101
000270*    EACH LINE, APPLIES THE REORDER RULE, AND WRITES THE ORDER,   BKM-0101
000280*    ORDER-LINE, CC-TRANSACTION AND REFRESHED STOCK RECORDS.      BKM-0101
000290*    ONE RUN OF THIS PROGRAM PROCESSES EXACTLY ONE CART -- THE    BKM-0101
000300*    CUSTOMER AND CART ARE SUPPLIED ON PARMCARD.                  BKM-0101
000310*                                                                 BKM-0101
000320*    FILES READ  - PARMCARD, CUSTFILE, ADDRFILE, STOCKIN, CARTFILEBKM-0101
000330*    FILES WRITTEN - ORDSOUT, OLNSOUT, CCTOUT, STOCKOUT           BKM-0101
000340***************************************************************** BKM-0101
000350*    CHANGE LOG                                                   BKM-0101
000360*    DATE      BY   REQUEST    DESCRIPTION                        BKM-0101
000370*    12/03/86  RTW  BKM-0101   ORIGINAL PROGRAM.                  BKM-0101
000380*    06/14/88  RTW  BKM-0119   ADDED SHIP-COST ACCUMULATION, WAS  BKM-0119
000390*                              OMITTED FROM SUBTOTAL ONLY RELEASE BKM-0119
000400*    02/02/90  DLK  BKM-0133   REORDER RULE NOW RUNS ONCE PER BOOKBKM-0133
000410*                              AFTER ALL LINES POSTED, NOT PER LN BKM-0133
000420*    11/19/91  DLK  BKM-0140   CUSTOMER DISCOUNT APPLIED TO SUB-  BKM-0140
000430*                              TOTAL BEFORE TAX, PER AUDIT 91-118 BKM-0140
000440*    07/08/93  PNG  BKM-0151   ADDRESS-ID OVERRIDE PARM ADDED FOR BKM-0151
000450*                              SHIP-TO DIFFERENT FROM BILL-TO.    BKM-0151
000460*    04/17/94  PNG  BKM-0156   FIXED TRUNCATION ON WS-SUBTOTAL-RAWBKM-0156
000470*                              FOR CARTS OVER 9999.99.            BKM-0156
000480*    09/22/98  HFS  BKM-0209   Y2K -- WS-TODAY-CCYYMMDD NOW READ 4BKM-0209
000490*                              DIGIT CENTURY VIA DATE YYYYMMDD.   BKM-0209
000500*    01/11/99  HFS  BKM-0211   Y2K -- ORD-DATE, CC-EXPIRE, CC-DATEBKM-0211
000510*                              CONFIRMED CCYYMMDD THROUGHOUT.     BKM-0211
000520*    05/30/00  HFS  BKM-0225   CC-TRANSACTION VALIDATION TIGHTENEDBKM-0225
000530*                              PER SECURITY REVIEW 00-04.         BKM-0225
000540*    03/14/02  KLM  BKM-0241   STOCK SNAPSHOT REWRITE SPLIT OUT TOBKM-0241
000550*                              ITS OWN PARAGRAPH, WAS INLINE.     BKM-0241
000560*    10/05/05  KLM  BKM-0268   ORD-TAX SNAPSHOT CONSTANT DOCUMENT BKM-0268
000570*                              -- CONFIRMED NOT THE SAME AS THE   BKM-0268
000580*                              COMPUTED TAX-AMOUNT, LEFT AS-IS    BKM-0268
000590*    08/19/08  WRB  BKM-0299   CART LINE LIMIT RAISED 40 TO 100.  BKM-0299
000600*    06/02/11  SRK  BKM-0306   ABEND AND TABLE-SCAN GUARD CLAUSES BKM-0306
000610*                              REWORKED TO GO TO PER DP STANDARDS BKM-0306
000620*                              MEMO 11-02 -- GOBACK IN 950-ABEND  BKM-0306
000630*                              NEVER RETURNS, SO GO TO REPLACES   BKM-0306
000640*                              PERFORM .. THRU AT THOSE CALL SITESBKM-0306
000650***************************************************************** BKM-0101
000660 ENVIRONMENT DIVISION.                                            BKM-0101
000670 CONFIGURATION SECTION.                                           BKM-0101
000680 SOURCE-COMPUTER. IBM-370.                                        BKM-0101
000690 OBJECT-COMPUTER. IBM-370.                                        BKM-0101
000700 SPECIAL-NAMES.                                                   BKM-0101
000710     C01 IS TOP-OF-FORM.                                          BKM-0101
000720 INPUT-OUTPUT SECTION.                                            BKM-0101
000730 FILE-CONTROL.                                                    BKM-0101
000740     SELECT PARMCARD ASSIGN TO PARMCARD                           BKM-0101
000750         FILE STATUS IS WS-PARMCARD-STATUS.                       BKM-0101
000760     SELECT CUSTFILE ASSIGN TO CUSTFILE                           BKM-0101
000770         ACCESS IS SEQUENTIAL                                     BKM-0101
000780         FILE STATUS IS WS-CUSTFILE-STATUS.                       BKM-0101
000790     SELECT ADDRFILE ASSIGN TO ADDRFILE                           BKM-0101
000800         ACCESS IS SEQUENTIAL                                     BKM-0101
000810         FILE STATUS IS WS-ADDRFILE-STATUS.                       BKM-0101
000820     SELECT STOCKIN  ASSIGN TO STOCKIN                            BKM-0101
000830         ACCESS IS SEQUENTIAL                                     BKM-0101
000840         FILE STATUS IS WS-STOCKIN-STATUS.                        BKM-0101
000850     SELECT CARTFILE ASSIGN TO CARTFILE                           BKM-0101
000860         ACCESS IS SEQUENTIAL                                     BKM-0101
000870         FILE STATUS IS WS-CARTFILE-STATUS.                       BKM-0101
000880     SELECT ORDSOUT  ASSIGN TO ORDSOUT                            BKM-0101
000890         FILE STATUS IS WS-ORDSOUT-STATUS.                        BKM-0101
000900     SELECT OLNSOUT  ASSIGN TO OLNSOUT                            BKM-0101
000910         FILE STATUS IS WS-OLNSOUT-STATUS.                        BKM-0101
000920     SELECT CCTOUT   ASSIGN TO CCTOUT                             BKM-0101
000930         FILE STATUS IS WS-CCTOUT-STATUS.                         BKM-0101
000940     SELECT STOCKOUT ASSIGN TO STOCKOUT                           BKM-0101
000950         FILE STATUS IS WS-STOCKOUT-STATUS.                       BKM-0101
000960 DATA DIVISION.                                                   BKM-0101
000970 FILE SECTION.                                                    BKM-0101
000980 FD  PARMCARD                                                     BKM-0101
000990     RECORDING MODE IS F                                          BKM-0101
001000     BLOCK CONTAINS 0 RECORDS.                                    BKM-0101
001010 01  PARM-CARD-RECORD.                                            BKM-0101
001020     05  PARM-CUST-ID             PIC 9(9).                       BKM-0101
001030     05  PARM-STORE-ID            PIC 9(9).                       BKM-0101
001040     05  PARM-ADDR-OVERRIDE       PIC S9(9).                      BKM-0101
001050     05  PARM-ORD-ID              PIC 9(9).                       BKM-0101
001060     05  PARM-SHIP-TYPE           PIC X(7).                       BKM-0101
001070     05  PARM-ORDER-COMMENT       PIC X(100).                     BKM-0101
001080     05  PARM-CC-TYPE             PIC X(10).                      BKM-0101
001090     05  PARM-CC-NUM-1            PIC 9(4).                       BKM-0101
001100     05  PARM-CC-NUM-2            PIC 9(4).                       BKM-0101
001110     05  PARM-CC-NUM-3            PIC 9(4).                       BKM-0101
001120     05  PARM-CC-NUM-4            PIC 9(4).                       BKM-0101
001130     05  PARM-CC-NAME             PIC X(30).                      BKM-0101
001140     05  PARM-CC-EXPIRE           PIC 9(8).                       BKM-0101
001150     05  FILLER                   PIC X(05).                      BKM-0101
001160 01  PARM-CC-EXPIRE-BRK REDEFINES PARM-CARD-RECORD.               BKM-0225
001170     05  FILLER                   PIC X(199).                     BKM-0225
001180     05  PCE-CCYY                 PIC 9(4).                       BKM-0225
001190     05  PCE-MM                   PIC 9(2).                       BKM-0225
001200     05  PCE-DD                   PIC 9(2).                       BKM-0225
001210     05  FILLER                   PIC X(05).                      BKM-0225
001220 FD  CUSTFILE                                                     BKM-0225
001230     RECORDING MODE IS F                                          BKM-0101
001240     BLOCK CONTAINS 0 RECORDS.                                    BKM-0101
001250     COPY BKCUSREC.                                               BKM-0101
001260 FD  ADDRFILE                                                     BKM-0101
001270     RECORDING MODE IS F                                          BKM-0101
001280     BLOCK CONTAINS 0 RECORDS.                                    BKM-0101
001290     COPY BKADRREC.                                               BKM-0101
001300 FD  STOCKIN                                                      BKM-0101
001310     RECORDING MODE IS F                                          BKM-0101
001320     BLOCK CONTAINS 0 RECORDS.                                    BKM-0101
001330     COPY BKSTKREC.                                               BKM-0101
001340 FD  CARTFILE                                                     BKM-0101
001350     RECORDING MODE IS F                                          BKM-0101
001360     BLOCK CONTAINS 0 RECORDS.                                    BKM-0101
001370     COPY BKCRLREC.                                               BKM-0101
001380 FD  ORDSOUT                                                      BKM-0101
001390     RECORDING MODE IS F                                          BKM-0101
001400     BLOCK CONTAINS 0 RECORDS.                                    BKM-0101
001410     COPY BKORDREC.                                               BKM-0101
001420 FD  OLNSOUT                                                      BKM-0101
001430     RECORDING MODE IS F                                          BKM-0101
001440     BLOCK CONTAINS 0 RECORDS.                                    BKM-0101
001450     COPY BKOLNREC.                                               BKM-0101
001460 FD  CCTOUT                                                       BKM-0101
001470     RECORDING MODE IS F                                          BKM-0101
001480     BLOCK CONTAINS 0 RECORDS.                                    BKM-0101
001490     COPY BKCCTREC.                                               BKM-0101
001500 FD  STOCKOUT                                                     BKM-0101
001510     RECORDING MODE IS F                                          BKM-0101
001520     BLOCK CONTAINS 0 RECORDS.                                    BKM-0101
001530 01  STOCKOUT-RECORD.                                             BKM-0101
001540     05  SOUT-STORE-ID            PIC 9(9).                       BKM-0101
001550     05  SOUT-BOOK-ID             PIC 9(9).                       BKM-0101
001560     05  SOUT-ADDR-ID             PIC 9(9).                       BKM-0101
001570     05  SOUT-COST                PIC 9(7)V9(2) COMP-3.           BKM-0101
001580     05  SOUT-QTY                 PIC S9(5)     COMP-3.           BKM-0101
001590     05  FILLER                   PIC X(05).                      BKM-0101
001600 WORKING-STORAGE SECTION.                                         BKM-0101
001610 01  WS-FILE-STATUS.                                              BKM-0101
001620     05  WS-PARMCARD-STATUS       PIC X(2) VALUE SPACES.          BKM-0101
001630         88  PARMCARD-OK          VALUE '00'.                     BKM-0101
001640     05  WS-CUSTFILE-STATUS       PIC X(2) VALUE SPACES.          BKM-0101
001650         88  CUSTFILE-OK          VALUE '00'.                     BKM-0101
001660         88  CUSTFILE-EOF         VALUE '10'.                     BKM-0101
001670     05  WS-ADDRFILE-STATUS       PIC X(2) VALUE SPACES.          BKM-0101
001680         88  ADDRFILE-OK          VALUE '00'.                     BKM-0101
001690         88  ADDRFILE-EOF         VALUE '10'.                     BKM-0101
001700     05  WS-STOCKIN-STATUS        PIC X(2) VALUE SPACES.          BKM-0101
001710         88  STOCKIN-OK           VALUE '00'.                     BKM-0101
001720         88  STOCKIN-EOF          VALUE '10'.                     BKM-0101
001730     05  WS-CARTFILE-STATUS       PIC X(2) VALUE SPACES.          BKM-0101
001740         88  CARTFILE-OK          VALUE '00'.                     BKM-0101
001750         88  CARTFILE-EOF         VALUE '10'.                     BKM-0101
001760     05  WS-ORDSOUT-STATUS        PIC X(2) VALUE SPACES.          BKM-0101
001770         88  ORDSOUT-OK           VALUE '00'.                     BKM-0101
001780     05  WS-OLNSOUT-STATUS        PIC X(2) VALUE SPACES.          BKM-0101
001790         88  OLNSOUT-OK           VALUE '00'.                     BKM-0101
001800     05  WS-CCTOUT-STATUS         PIC X(2) VALUE SPACES.          BKM-0101
001810         88  CCTOUT-OK            VALUE '00'.                     BKM-0101
001820     05  WS-STOCKOUT-STATUS       PIC X(2) VALUE SPACES.          BKM-0101
001830         88  STOCKOUT-OK          VALUE '00'.                     BKM-0101
001840     05  FILLER                   PIC X(05).                      BKM-0101
001850 01  WS-SWITCHES.                                                 BKM-0101
001860     05  WS-CART-EOF-SW           PIC X VALUE 'N'.                BKM-0101
001870         88  CART-AT-EOF          VALUE 'Y'.                      BKM-0101
001880     05  WS-CUST-FOUND-SW         PIC X VALUE 'N'.                BKM-0101
001890         88  CUST-WAS-FOUND       VALUE 'Y'.                      BKM-0101
001900     05  WS-STOCK-FOUND-SW        PIC X VALUE 'N'.                BKM-0101
001910         88  STOCK-WAS-FOUND      VALUE 'Y'.                      BKM-0101
001920     05  WS-CC-VALID-SW           PIC X VALUE 'Y'.                BKM-0101
001930         88  CC-DATA-VALID        VALUE 'Y'.                      BKM-0101
001940     05  FILLER                   PIC X(05).                      BKM-0101
001950 01  SYSTEM-DATE-AND-TIME.                                        BKM-0101
001960     05  WS-TODAY-CCYYMMDD        PIC 9(8).                       BKM-0209
001970     05  WS-TODAY-BRK REDEFINES WS-TODAY-CCYYMMDD.                BKM-0209
001980         10  WS-TODAY-CC          PIC 9(2).                       BKM-0209
001990         10  WS-TODAY-YY          PIC 9(2).                       BKM-0209
002000         10  WS-TODAY-MM          PIC 9(2).                       BKM-0209
002010         10  WS-TODAY-DD          PIC 9(2).                       BKM-0209
002020     05  WS-NOW-TIME.                                             BKM-0209
002030         10  WS-NOW-HH            PIC 9(2).                       BKM-0209
002040         10  WS-NOW-MIN           PIC 9(2).                       BKM-0209
002050         10  WS-NOW-SEC           PIC 9(2).                       BKM-0101
002060         10  WS-NOW-HNDS          PIC 9(2).                       BKM-0101
002070     05  FILLER                   PIC X(05).                      BKM-0101
002080 77  PARA-NAME                PIC X(30) VALUE SPACES.             BKM-0101
002090 77  WS-RETURN-CODE           PIC S9(4) COMP VALUE +0.            BKM-0101
002100 01  WS-ABEND-FIELDS.                                             BKM-0101
002110     05  WS-ABEND-CODE            PIC X(4)  VALUE SPACES.         BKM-0101
002120     05  WS-ABEND-NUM REDEFINES WS-ABEND-CODE                     BKM-0101
002130                                  PIC 9(4).                       BKM-0101
002140     05  FILLER                   PIC X(05).                      BKM-0101
002150 01  WS-CUST-TABLE.                                               BKM-0101
002160     05  WS-CUST-COUNT            PIC S9(5) COMP VALUE +0.        BKM-0101
002170     05  WS-CUST-ENTRY OCCURS 2000 TIMES                          BKM-0101
002180                        INDEXED BY CUST-IDX.                      BKM-0101
002190         10  TBL-CUST-ID          PIC 9(9).                       BKM-0101
002200         10  TBL-CUST-DISCOUNT    PIC 9(3)V9(2).                  BKM-0101
002210         10  TBL-CUST-ADDR-ID     PIC 9(9).                       BKM-0101
002220     05  FILLER                   PIC X(05).                      BKM-0101
002230 01  WS-ADDR-TABLE.                                               BKM-0101
002240     05  WS-ADDR-COUNT            PIC S9(5) COMP VALUE +0.        BKM-0101
002250     05  WS-ADDR-ENTRY OCCURS 2000 TIMES                          BKM-0101
002260                        INDEXED BY ADDR-IDX.                      BKM-0101
002270         10  TBL-ADDR-ID          PIC 9(9).                       BKM-0101
002280         10  TBL-ADDR-COUNTRY-ID  PIC 9(9).                       BKM-0101
002290     05  FILLER                   PIC X(05).                      BKM-0101
002300 01  WS-STOCK-TABLE.                                              BKM-0101
002310     05  WS-STOCK-COUNT           PIC S9(5) COMP VALUE +0.        BKM-0101
002320     05  WS-STOCK-ENTRY OCCURS 5000 TIMES                         BKM-0101
002330                         INDEXED BY STOCK-IDX.                    BKM-0101
002340         10  TBL-STOCK-STORE-ID   PIC 9(9).                       BKM-0101
002350         10  TBL-STOCK-BOOK-ID    PIC 9(9).                       BKM-0101
002360         10  TBL-STOCK-ADDR-ID    PIC 9(9).                       BKM-0101
002370         10  TBL-STOCK-COST       PIC 9(7)V9(2) COMP-3.           BKM-0101
002380         10  TBL-STOCK-QTY        PIC S9(5)     COMP-3.           BKM-0101
002390         10  TBL-STOCK-TOUCHED-SW PIC X VALUE 'N'.                BKM-0101
002400             88  STOCK-TOUCHED    VALUE 'Y'.                      BKM-0101
002410     05  FILLER                   PIC X(05).                      BKM-0101
002420 01  WS-CART-LINE-TABLE.                                          BKM-0101
002430     05  WS-CART-LINE-COUNT       PIC S9(3) COMP VALUE +0.        BKM-0299
002440     05  WS-CART-LINE-ENTRY OCCURS 100 TIMES                      BKM-0299
002450                             INDEXED BY CL-IDX.                   BKM-0299
002460         10  TBL-CL-BOOK-ID       PIC 9(9).                       BKM-0299
002470         10  TBL-CL-QTY           PIC 9(5).                       BKM-0299
002480         10  TBL-CL-UNIT-COST     PIC 9(7)V9(2) COMP-3.           BKM-0299
002490         10  TBL-CL-SHIP-ADDR-ID  PIC 9(9).                       BKM-0299
002500     05  FILLER                   PIC X(05).                      BKM-0299
002510 01  WS-PRICE-FIELDS.                                             BKM-0299
002520     05  WS-LINE-COST             PIC S9(9)V99   COMP-3 VALUE +0. BKM-0299
002530     05  WS-LINE-SHIP             PIC S9(7)V99   COMP-3 VALUE +0. BKM-0101
002540     05  WS-SUBTOTAL-RAW          PIC S9(9)V99   COMP-3 VALUE +0. BKM-0101
002550     05  WS-SUBTOTAL              PIC S9(9)V99   COMP-3 VALUE +0. BKM-0101
002560     05  WS-SHIP-COST             PIC S9(7)V99   COMP-3 VALUE +0. BKM-0101
002570     05  WS-TAX-AMOUNT            PIC S9(7)V9999 COMP-3 VALUE +0. BKM-0101
002580     05  WS-TOTAL                 PIC S9(9)V99   COMP-3 VALUE +0. BKM-0101
002590     05  WS-DISCOUNT-FACTOR       PIC S9(3)V9999 COMP-3 VALUE +0. BKM-0101
002600     05  FILLER                   PIC X(05).                      BKM-0101
002610 01  WS-CUST-WORK-FIELDS.                                         BKM-0101
002620     05  WS-CUST-DISCOUNT         PIC 9(3)V9(2)  VALUE ZERO.      BKM-0101
002630     05  WS-CUST-ADDR-ID          PIC 9(9)       VALUE ZERO.      BKM-0101
002640     05  WS-BILL-ADDR-ID          PIC 9(9)       VALUE ZERO.      BKM-0101
002650     05  WS-SHIP-ADDR-ID          PIC 9(9)       VALUE ZERO.      BKM-0101
002660     05  WS-SHIP-COUNTRY-ID       PIC 9(9)       VALUE ZERO.      BKM-0101
002670     05  FILLER                   PIC X(05).                      BKM-0101
002680 PROCEDURE DIVISION.                                              BKM-0101
002690 000-MAIN-LINE.                                                   BKM-0101
002700     DISPLAY 'BKCONFB STARTING - ORDER CONFIRMATION BATCH'.       BKM-0101
002710     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                 BKM-0209
002720     ACCEPT WS-NOW-TIME FROM TIME.                                BKM-0101
002730     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        BKM-0101
002740     PERFORM 710-READ-PARM-CARD THRU 710-EXIT.                    BKM-0101
002750     PERFORM 100-LOAD-MASTER-TABLES THRU 100-EXIT.                BKM-0101
002760     PERFORM 150-FIND-CUSTOMER THRU 150-EXIT.                     BKM-0101
002770     IF NOT CUST-WAS-FOUND                                        BKM-0306
002780         MOVE '000-MAIN-LINE - CUSTOMER NOT FOUND' TO PARA-NAME   BKM-0306
002790         GO TO 950-ABEND-RTN.                                     BKM-0306
002800     PERFORM 160-RESOLVE-ADDRESSES THRU 160-EXIT.                 BKM-0101
002810     PERFORM 200-PROCESS-CART-LINES THRU 200-EXIT                 BKM-0101
002820             UNTIL CART-AT-EOF.                                   BKM-0101
002830     PERFORM 400-APPLY-REORDER THRU 400-EXIT.                     BKM-0101
002840     PERFORM 250-COMPUTE-TOTALS THRU 250-EXIT.                    BKM-0101
002850     PERFORM 410-BUILD-CC-TRANSACTION THRU 410-EXIT.              BKM-0101
002860     PERFORM 450-VALIDATE-CC-TRANSACTION THRU 450-EXIT.           BKM-0101
002870     IF NOT CC-DATA-VALID                                         BKM-0306
002880         MOVE '000-MAIN-LINE - CC TRANSACTION INVALID'            BKM-0306
002890             TO PARA-NAME                                         BKM-0306
002900         GO TO 950-ABEND-RTN.                                     BKM-0306
002910     PERFORM 420-WRITE-CC-TRANSACTION THRU 420-EXIT.              BKM-0101
002920     PERFORM 500-WRITE-ORDER THRU 500-EXIT.                       BKM-0101
002930     PERFORM 550-WRITE-ORDER-LINES THRU 550-EXIT.                 BKM-0101
002940     PERFORM 600-WRITE-STOCK-SNAPSHOT THRU 600-EXIT.              BKM-0101
002950     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       BKM-0101
002960     DISPLAY 'BKCONFB COMPLETE - ORDER ' PARM-ORD-ID ' CONFIRMED'.BKM-0101
002970     GOBACK.                                                      BKM-0101
002980 100-LOAD-MASTER-TABLES.                                          BKM-0101
002990     MOVE '100-LOAD-MASTER-TABLES' TO PARA-NAME.                  BKM-0101
003000     PERFORM 110-LOAD-CUSTOMERS THRU 110-EXIT                     BKM-0101
003010             UNTIL CUSTFILE-EOF.                                  BKM-0101
003020     PERFORM 120-LOAD-ADDRESSES THRU 120-EXIT                     BKM-0101
003030             UNTIL ADDRFILE-EOF.                                  BKM-0101
003040     PERFORM 130-LOAD-STOCK THRU 130-EXIT                         BKM-0101
003050             UNTIL STOCKIN-EOF.                                   BKM-0101
003060 100-EXIT.                                                        BKM-0101
003070     EXIT.                                                        BKM-0101
003080 110-LOAD-CUSTOMERS.                                              BKM-0101
003090     READ CUSTFILE                                                BKM-0101
003100         AT END                                                   BKM-0101
003110             MOVE '10' TO WS-CUSTFILE-STATUS                      BKM-0101
003120     END-READ.                                                    BKM-0101
003130     IF NOT CUSTFILE-EOF                                          BKM-0101
003140         ADD 1 TO WS-CUST-COUNT                                   BKM-0101
003150         MOVE CUST-ID       TO TBL-CUST-ID(WS-CUST-COUNT)         BKM-0101
003160         MOVE CUST-DISCOUNT TO TBL-CUST-DISCOUNT(WS-CUST-COUNT)   BKM-0101
003170         MOVE CUST-ADDR-ID  TO TBL-CUST-ADDR-ID(WS-CUST-COUNT)    BKM-0101
003180     END-IF.                                                      BKM-0101
003190 110-EXIT.                                                        BKM-0101
003200     EXIT.                                                        BKM-0101
003210 120-LOAD-ADDRESSES.                                              BKM-0101
003220     READ ADDRFILE                                                BKM-0101
003230         AT END                                                   BKM-0101
003240             MOVE '10' TO WS-ADDRFILE-STATUS                      BKM-0101
003250     END-READ.                                                    BKM-0101
003260     IF NOT ADDRFILE-EOF                                          BKM-0101
003270         ADD 1 TO WS-ADDR-COUNT                                   BKM-0101
003280         MOVE ADDR-ID         TO TBL-ADDR-ID(WS-ADDR-COUNT)       BKM-0101
003290         MOVE ADDR-COUNTRY-ID TO                                  BKM-0101
003300             TBL-ADDR-COUNTRY-ID(WS-ADDR-COUNT)                   BKM-0101
003310     END-IF.                                                      BKM-0101
003320 120-EXIT.                                                        BKM-0101
003330     EXIT.                                                        BKM-0101
003340 130-LOAD-STOCK.                                                  BKM-0101
003350     READ STOCKIN                                                 BKM-0101
003360         AT END                                                   BKM-0101
003370             MOVE '10' TO WS-STOCKIN-STATUS                       BKM-0101
003380     END-READ.                                                    BKM-0101
003390     IF NOT STOCKIN-EOF                                           BKM-0101
003400         ADD 1 TO WS-STOCK-COUNT                                  BKM-0101
003410         MOVE STOCK-STORE-ID TO TBL-STOCK-STORE-ID(WS-STOCK-COUNT)BKM-0101
003420         MOVE STOCK-BOOK-ID  TO TBL-STOCK-BOOK-ID(WS-STOCK-COUNT) BKM-0101
003430         MOVE STOCK-ADDR-ID  TO TBL-STOCK-ADDR-ID(WS-STOCK-COUNT) BKM-0101
003440         MOVE STOCK-COST     TO TBL-STOCK-COST(WS-STOCK-COUNT)    BKM-0101
003450         MOVE STOCK-QTY      TO TBL-STOCK-QTY(WS-STOCK-COUNT)     BKM-0101
003460     END-IF.                                                      BKM-0101
003470 130-EXIT.                                                        BKM-0101
003480     EXIT.                                                        BKM-0101
003490 150-FIND-CUSTOMER.                                               BKM-0101
003500     MOVE '150-FIND-CUSTOMER' TO PARA-NAME.                       BKM-0101
003510     PERFORM 155-CHECK-CUSTOMER THRU 155-EXIT                     BKM-0101
003520             VARYING CUST-IDX FROM 1 BY 1                         BKM-0101
003530             UNTIL CUST-IDX > WS-CUST-COUNT                       BKM-0101
003540                OR CUST-WAS-FOUND.                                BKM-0101
003550 150-EXIT.                                                        BKM-0101
003560     EXIT.                                                        BKM-0101
003570 155-CHECK-CUSTOMER.                                              BKM-0101
003580     IF TBL-CUST-ID(CUST-IDX) NOT = PARM-CUST-ID                  BKM-0306
003590         GO TO 155-EXIT.                                          BKM-0306
003600     MOVE 'Y'                         TO WS-CUST-FOUND-SW.        BKM-0306
003610     MOVE TBL-CUST-DISCOUNT(CUST-IDX) TO WS-CUST-DISCOUNT.        BKM-0306
003620     MOVE TBL-CUST-ADDR-ID(CUST-IDX)  TO WS-CUST-ADDR-ID.         BKM-0306
003630 155-EXIT.                                                        BKM-0101
003640     EXIT.                                                        BKM-0101
003650 160-RESOLVE-ADDRESSES.                                           BKM-0101
003660     MOVE '160-RESOLVE-ADDRESSES' TO PARA-NAME.                   BKM-0101
003670     MOVE WS-CUST-ADDR-ID TO WS-BILL-ADDR-ID.                     BKM-0101
003680     IF PARM-ADDR-OVERRIDE NOT = -1                               BKM-0101
003690         MOVE PARM-ADDR-OVERRIDE TO WS-SHIP-ADDR-ID               BKM-0101
003700     ELSE                                                         BKM-0101
003710         MOVE WS-CUST-ADDR-ID TO WS-SHIP-ADDR-ID                  BKM-0101
003720     END-IF.                                                      BKM-0101
003730     PERFORM 165-CHECK-SHIP-ADDR THRU 165-EXIT                    BKM-0101
003740             VARYING ADDR-IDX FROM 1 BY 1                         BKM-0101
003750             UNTIL ADDR-IDX > WS-ADDR-COUNT.                      BKM-0101
003760 160-EXIT.                                                        BKM-0101
003770     EXIT.                                                        BKM-0101
003780 165-CHECK-SHIP-ADDR.                                             BKM-0101
003790     IF TBL-ADDR-ID(ADDR-IDX) NOT = WS-SHIP-ADDR-ID               BKM-0306
003800         GO TO 165-EXIT.                                          BKM-0306
003810     MOVE TBL-ADDR-COUNTRY-ID(ADDR-IDX) TO                        BKM-0306
003820         WS-SHIP-COUNTRY-ID.                                      BKM-0306
003830 165-EXIT.                                                        BKM-0101
003840     EXIT.                                                        BKM-0101
003850 200-PROCESS-CART-LINES.                                          BKM-0101
003860     READ CARTFILE                                                BKM-0101
003870         AT END                                                   BKM-0101
003880             MOVE 'Y' TO WS-CART-EOF-SW                           BKM-0101
003890     END-READ.                                                    BKM-0101
003900     IF NOT CART-AT-EOF                                           BKM-0101
003910         PERFORM 210-STORE-CART-LINE THRU 210-EXIT                BKM-0101
003920         PERFORM 300-PRICE-CART-LINE THRU 300-EXIT                BKM-0101
003930         PERFORM 350-POST-STOCK-LINE THRU 350-EXIT                BKM-0101
003940     END-IF.                                                      BKM-0101
003950 200-EXIT.                                                        BKM-0101
003960     EXIT.                                                        BKM-0101
003970 210-STORE-CART-LINE.                                             BKM-0101
003980     ADD 1 TO WS-CART-LINE-COUNT.                                 BKM-0101
003990     MOVE CL-BOOK-ID      TO TBL-CL-BOOK-ID(WS-CART-LINE-COUNT).  BKM-0101
004000     MOVE CL-QTY          TO TBL-CL-QTY(WS-CART-LINE-COUNT).      BKM-0101
004010     MOVE CL-UNIT-COST    TO TBL-CL-UNIT-COST(WS-CART-LINE-COUNT).BKM-0101
004020     MOVE CL-SHIP-ADDR-ID TO                                      BKM-0101
004030                          TBL-CL-SHIP-ADDR-ID(WS-CART-LINE-COUNT).BKM-0101
004040 210-EXIT.                                                        BKM-0101
004050     EXIT.                                                        BKM-0101
004060 300-PRICE-CART-LINE.                                             BKM-0101
004070     MOVE '300-PRICE-CART-LINE' TO PARA-NAME.                     BKM-0101
004080     COMPUTE WS-LINE-COST ROUNDED = CL-QTY * CL-UNIT-COST.        BKM-0101
004090     ADD WS-LINE-COST TO WS-SUBTOTAL-RAW.                         BKM-0101
004100     COMPUTE WS-LINE-SHIP ROUNDED = 3.00 + (1.00 * CL-QTY).       BKM-0101
004110     ADD WS-LINE-SHIP TO WS-SHIP-COST.                            BKM-0101
004120 300-EXIT.                                                        BKM-0101
004130     EXIT.                                                        BKM-0101
004140 350-POST-STOCK-LINE.                                             BKM-0101
004150     MOVE '350-POST-STOCK-LINE' TO PARA-NAME.                     BKM-0101
004160     MOVE 'N' TO WS-STOCK-FOUND-SW.                               BKM-0101
004170     PERFORM 355-CHECK-STOCK-LINE THRU 355-EXIT                   BKM-0101
004180             VARYING STOCK-IDX FROM 1 BY 1                        BKM-0101
004190             UNTIL STOCK-IDX > WS-STOCK-COUNT                     BKM-0101
004200                OR STOCK-WAS-FOUND.                               BKM-0101
004210     IF NOT STOCK-WAS-FOUND                                       BKM-0101
004220         DISPLAY 'BKCONFB WARNING - NO STOCK RECORD FOR STORE '   BKM-0101
004230             PARM-STORE-ID ' BOOK ' CL-BOOK-ID                    BKM-0101
004240     END-IF.                                                      BKM-0101
004250 350-EXIT.                                                        BKM-0101
004260     EXIT.                                                        BKM-0101
004270 355-CHECK-STOCK-LINE.                                            BKM-0101
004280     IF TBL-STOCK-STORE-ID(STOCK-IDX) NOT = PARM-STORE-ID         BKM-0306
004290        OR TBL-STOCK-BOOK-ID(STOCK-IDX) NOT = CL-BOOK-ID          BKM-0306
004300         GO TO 355-EXIT.                                          BKM-0306
004310     MOVE 'Y' TO WS-STOCK-FOUND-SW.                               BKM-0306
004320     SUBTRACT CL-QTY FROM TBL-STOCK-QTY(STOCK-IDX).               BKM-0306
004330     MOVE 'Y' TO TBL-STOCK-TOUCHED-SW(STOCK-IDX).                 BKM-0306
004340 355-EXIT.                                                        BKM-0101
004350     EXIT.                                                        BKM-0101
004360 400-APPLY-REORDER.                                               BKM-0101
004370     MOVE '400-APPLY-REORDER' TO PARA-NAME.                       BKM-0101
004380     PERFORM 405-CHECK-REORDER THRU 405-EXIT                      BKM-0101
004390             VARYING STOCK-IDX FROM 1 BY 1                        BKM-0101
004400             UNTIL STOCK-IDX > WS-STOCK-COUNT.                    BKM-0101
004410 400-EXIT.                                                        BKM-0101
004420     EXIT.                                                        BKM-0101
004430 405-CHECK-REORDER.                                               BKM-0101
004440     IF NOT STOCK-TOUCHED(STOCK-IDX)                              BKM-0306
004450         GO TO 405-EXIT.                                          BKM-0306
004460     IF TBL-STOCK-QTY(STOCK-IDX) NOT < 10                         BKM-0306
004470         GO TO 405-EXIT.                                          BKM-0306
004480     ADD 21 TO TBL-STOCK-QTY(STOCK-IDX).                          BKM-0306
004490 405-EXIT.                                                        BKM-0101
004500     EXIT.                                                        BKM-0101
004510 250-COMPUTE-TOTALS.                                              BKM-0101
004520     MOVE '250-COMPUTE-TOTALS' TO PARA-NAME.                      BKM-0101
004530     COMPUTE WS-DISCOUNT-FACTOR ROUNDED =                         BKM-0101
004540             (100 - WS-CUST-DISCOUNT) * 0.01.                     BKM-0101
004550     COMPUTE WS-SUBTOTAL ROUNDED =                                BKM-0101
004560             WS-SUBTOTAL-RAW * WS-DISCOUNT-FACTOR.                BKM-0101
004570     COMPUTE WS-TAX-AMOUNT ROUNDED = WS-SUBTOTAL * 0.0825.        BKM-0101
004580     COMPUTE WS-TOTAL ROUNDED =                                   BKM-0101
004590             WS-SUBTOTAL + WS-SHIP-COST + WS-TAX-AMOUNT.          BKM-0101
004600 250-EXIT.                                                        BKM-0101
004610     EXIT.                                                        BKM-0101
004620 410-BUILD-CC-TRANSACTION.                                        BKM-0101
004630     MOVE '410-BUILD-CC-TRANSACTION' TO PARA-NAME.                BKM-0101
004640     MOVE PARM-ORD-ID      TO CC-ORD-ID.                          BKM-0101
004650     MOVE PARM-CC-TYPE     TO CC-TYPE.                            BKM-0101
004660     MOVE PARM-CC-NUM-1    TO CC-NUM-1.                           BKM-0101
004670     MOVE PARM-CC-NUM-2    TO CC-NUM-2.                           BKM-0101
004680     MOVE PARM-CC-NUM-3    TO CC-NUM-3.                           BKM-0101
004690     MOVE PARM-CC-NUM-4    TO CC-NUM-4.                           BKM-0101
004700     MOVE PARM-CC-NAME     TO CC-NAME.                            BKM-0101
004710     MOVE PARM-CC-EXPIRE   TO CC-EXPIRE.                          BKM-0101
004720     MOVE '123'            TO CC-AUTH-ID.                         BKM-0101
004730     MOVE WS-TOTAL         TO CC-AMOUNT.                          BKM-0101
004740     MOVE WS-TODAY-CCYYMMDD TO CC-DATE.                           BKM-0211
004750     MOVE WS-SHIP-COUNTRY-ID TO CC-COUNTRY-ID.                    BKM-0101
004760 410-EXIT.                                                        BKM-0101
004770     EXIT.                                                        BKM-0101
004780 450-VALIDATE-CC-TRANSACTION.                                     BKM-0225
004790*    UTIL.VALIDATOR RULES - NOTNULL / NOTEMPTY / NOTNEGATIVE.     BKM-0225
004800*    THE 4-GROUP CARD NUMBER RULE IS SATISFIED BY CONSTRUCTION -- BKM-0225
004810*    CC-NUM-1 THRU CC-NUM-4 ARE FOUR FIXED PIC 9(4) GROUPS.       BKM-0225
004820     MOVE '450-VALIDATE-CC-TRANSACTION' TO PARA-NAME.             BKM-0225
004830     MOVE 'Y' TO WS-CC-VALID-SW.                                  BKM-0225
004840     IF CC-TYPE = SPACES                                          BKM-0225
004850         MOVE 'N' TO WS-CC-VALID-SW                               BKM-0225
004860     END-IF.                                                      BKM-0225
004870     IF CC-NAME = SPACES                                          BKM-0225
004880         MOVE 'N' TO WS-CC-VALID-SW                               BKM-0225
004890     END-IF.                                                      BKM-0225
004900     IF CC-AUTH-ID = SPACES                                       BKM-0225
004910         MOVE 'N' TO WS-CC-VALID-SW                               BKM-0225
004920     END-IF.                                                      BKM-0225
004930     IF CC-COUNTRY-ID = ZERO                                      BKM-0225
004940         MOVE 'N' TO WS-CC-VALID-SW                               BKM-0225
004950     END-IF.                                                      BKM-0225
004960     IF CC-AMOUNT < ZERO                                          BKM-0225
004970         MOVE 'N' TO WS-CC-VALID-SW                               BKM-0225
004980     END-IF.                                                      BKM-0225
004990 450-EXIT.                                                        BKM-0225
005000     EXIT.                                                        BKM-0101
005010 420-WRITE-CC-TRANSACTION.                                        BKM-0101
005020     WRITE CC-TRANSACTION-RECORD.                                 BKM-0101
005030     IF NOT CCTOUT-OK                                             BKM-0101
005040         MOVE '420-WRITE-CC-TRANSACTION' TO PARA-NAME             BKM-0101
005050         GO TO 950-ABEND-RTN.                                     BKM-0306
005060 420-EXIT.                                                        BKM-0101
005070     EXIT.                                                        BKM-0101
005080 500-WRITE-ORDER.                                                 BKM-0101
005090     MOVE PARM-ORD-ID        TO ORD-ID.                           BKM-0101
005100     MOVE PARM-CUST-ID       TO ORD-CUST-ID.                      BKM-0101
005110     MOVE WS-TODAY-CCYYMMDD  TO ORD-DATE.                         BKM-0211
005120     MOVE WS-SUBTOTAL        TO ORD-SUBTOTAL.                     BKM-0101
005130     MOVE 8.2500             TO ORD-TAX.                          BKM-0101
005140     MOVE WS-TOTAL           TO ORD-TOTAL.                        BKM-0101
005150     MOVE PARM-SHIP-TYPE     TO ORD-SHIP-TYPE.                    BKM-0101
005160     MOVE 'PROCESSING'       TO ORD-STATUS.                       BKM-0101
005170     MOVE WS-BILL-ADDR-ID    TO ORD-BILL-ADDR-ID.                 BKM-0101
005180     MOVE WS-SHIP-ADDR-ID    TO ORD-SHIP-ADDR-ID.                 BKM-0101
005190     WRITE ORDER-RECORD.                                          BKM-0101
005200     IF NOT ORDSOUT-OK                                            BKM-0101
005210         MOVE '500-WRITE-ORDER' TO PARA-NAME                      BKM-0101
005220         GO TO 950-ABEND-RTN.                                     BKM-0306
005230 500-EXIT.                                                        BKM-0101
005240     EXIT.                                                        BKM-0101
005250 550-WRITE-ORDER-LINES.                                           BKM-0101
005260     PERFORM 555-WRITE-ONE-LINE THRU 555-EXIT                     BKM-0101
005270             VARYING CL-IDX FROM 1 BY 1                           BKM-0101
005280             UNTIL CL-IDX > WS-CART-LINE-COUNT.                   BKM-0101
005290 550-EXIT.                                                        BKM-0101
005300     EXIT.                                                        BKM-0101
005310 555-WRITE-ONE-LINE.                                              BKM-0101
005320     MOVE PARM-ORD-ID             TO OL-ORD-ID.                   BKM-0101
005330     MOVE TBL-CL-BOOK-ID(CL-IDX)  TO OL-BOOK-ID.                  BKM-0101
005340     MOVE TBL-CL-QTY(CL-IDX)      TO OL-QTY.                      BKM-0101
005350     MOVE WS-CUST-DISCOUNT        TO OL-DISCOUNT.                 BKM-0101
005360     MOVE PARM-ORDER-COMMENT      TO OL-COMMENT.                  BKM-0101
005370     WRITE ORDER-LINE-RECORD.                                     BKM-0101
005380     IF NOT OLNSOUT-OK                                            BKM-0101
005390         MOVE '555-WRITE-ONE-LINE' TO PARA-NAME                   BKM-0101
005400         GO TO 950-ABEND-RTN.                                     BKM-0306
005410 555-EXIT.                                                        BKM-0101
005420     EXIT.                                                        BKM-0101
005430 600-WRITE-STOCK-SNAPSHOT.                                        BKM-0241
005440     PERFORM 605-WRITE-ONE-STOCK THRU 605-EXIT                    BKM-0241
005450             VARYING STOCK-IDX FROM 1 BY 1                        BKM-0241
005460             UNTIL STOCK-IDX > WS-STOCK-COUNT.                    BKM-0241
005470 600-EXIT.                                                        BKM-0241
005480     EXIT.                                                        BKM-0101
005490 605-WRITE-ONE-STOCK.                                             BKM-0101
005500     MOVE TBL-STOCK-STORE-ID(STOCK-IDX) TO SOUT-STORE-ID.         BKM-0101
005510     MOVE TBL-STOCK-BOOK-ID(STOCK-IDX)  TO SOUT-BOOK-ID.          BKM-0101
005520     MOVE TBL-STOCK-ADDR-ID(STOCK-IDX)  TO SOUT-ADDR-ID.          BKM-0101
005530     MOVE TBL-STOCK-COST(STOCK-IDX)     TO SOUT-COST.             BKM-0101
005540     MOVE TBL-STOCK-QTY(STOCK-IDX)      TO SOUT-QTY.              BKM-0101
005550     WRITE STOCKOUT-RECORD.                                       BKM-0101
005560     IF NOT STOCKOUT-OK                                           BKM-0101
005570         MOVE '605-WRITE-ONE-STOCK' TO PARA-NAME                  BKM-0101
005580         GO TO 950-ABEND-RTN.                                     BKM-0306
005590 605-EXIT.                                                        BKM-0101
005600     EXIT.                                                        BKM-0101
005610 700-OPEN-FILES.                                                  BKM-0101
005620     OPEN INPUT  PARMCARD CUSTFILE ADDRFILE STOCKIN CARTFILE.     BKM-0101
005630     OPEN OUTPUT ORDSOUT OLNSOUT CCTOUT STOCKOUT.                 BKM-0101
005640     IF NOT CUSTFILE-OK                                           BKM-0101
005650         DISPLAY 'ERROR OPENING CUSTFILE. RC: ' WS-CUSTFILE-STATUSBKM-0101
005660         MOVE '700-OPEN-FILES' TO PARA-NAME                       BKM-0101
005670         GO TO 950-ABEND-RTN.                                     BKM-0306
005680     IF NOT ADDRFILE-OK                                           BKM-0101
005690         DISPLAY 'ERROR OPENING ADDRFILE. RC: ' WS-ADDRFILE-STATUSBKM-0101
005700         MOVE '700-OPEN-FILES' TO PARA-NAME                       BKM-0101
005710         GO TO 950-ABEND-RTN.                                     BKM-0306
005720     IF NOT STOCKIN-OK                                            BKM-0101
005730         DISPLAY 'ERROR OPENING STOCKIN. RC: ' WS-STOCKIN-STATUS  BKM-0101
005740         MOVE '700-OPEN-FILES' TO PARA-NAME                       BKM-0101
005750         GO TO 950-ABEND-RTN.                                     BKM-0306
005760     IF NOT CARTFILE-OK                                           BKM-0101
005770         DISPLAY 'ERROR OPENING CARTFILE. RC: ' WS-CARTFILE-STATUSBKM-0101
005780         MOVE '700-OPEN-FILES' TO PARA-NAME                       BKM-0101
005790         GO TO 950-ABEND-RTN.                                     BKM-0306
005800 700-EXIT.                                                        BKM-0101
005810     EXIT.                                                        BKM-0101
005820 710-READ-PARM-CARD.                                              BKM-0101
005830     READ PARMCARD.                                               BKM-0101
005840     IF NOT PARMCARD-OK                                           BKM-0101
005850         DISPLAY 'ERROR READING PARMCARD. RC: ' WS-PARMCARD-STATUSBKM-0101
005860         MOVE '710-READ-PARM-CARD' TO PARA-NAME                   BKM-0101
005870         GO TO 950-ABEND-RTN.                                     BKM-0306
005880 710-EXIT.                                                        BKM-0101
005890     EXIT.                                                        BKM-0101
005900 900-CLOSE-FILES.                                                 BKM-0101
005910     CLOSE PARMCARD CUSTFILE ADDRFILE STOCKIN CARTFILE            BKM-0101
005920           ORDSOUT OLNSOUT CCTOUT STOCKOUT.                       BKM-0101
005930 900-EXIT.                                                        BKM-0101
005940     EXIT.                                                        BKM-0101
005950 950-ABEND-RTN.                                                   BKM-0101
005960     DISPLAY '**** BKCONFB ABEND IN ' PARA-NAME ' ****'.          BKM-0101
005970     MOVE 16 TO WS-RETURN-CODE.                                   BKM-0101
005980     MOVE WS-RETURN-CODE TO RETURN-CODE.                          BKM-0101
005990     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       BKM-0101
006000     GOBACK.                                                      BKM-0101
006010 950-EXIT.                                                        BKM-0101
006020     EXIT.                                                        BKM-0101
