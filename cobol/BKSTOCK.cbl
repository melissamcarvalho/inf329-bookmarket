000100***************************************************************** BKM-0102
000110*                                                               * BKM-0102
000120*               BKSTOCK  --  STOCK / COST MAINTENANCE BATCH    *  BKM-0102
000130*               BOOKMARKET ORDER PROCESSING SYSTEM             *  BKM-0102
000140*                                                               * BKM-0102
000150***************************************************************** BKM-0102
000160 IDENTIFICATION DIVISION.                                         BKM-0102
000170 PROGRAM-ID.     BKSTOCK.                                         BKM-0102
000180 AUTHOR.         R T WOZNIAK.                                     BKM-0102
000190 INSTALLATION.   BOOKMARKET DATA PROCESSING.                      BKM-0102
000200 DATE-WRITTEN.   01/09/87.                                        BKM-0102
000210 DATE-COMPILED.                                                   BKM-0102
000220 SECURITY.       NON-CONFIDENTIAL.                                BKM-0102
000230***************************************************************** BKM-0102
000240*    DESCRIPTION                                                  BKM-0102
000250*                                                                 BKM-0102
000260*    ONE RUN SETS/OVERWRITES THE STOCK-COST FOR ONE (STORE,BOOK). BKM-0102
000270*    IF NO STOCK-RECORD YET EXISTS FOR THAT STORE AND BOOK, ONE ISBKM-0102
000280*    CREATED WITH AN OPERATOR-SUPPLIED SEED QUANTITY AND THE      BKM-0102
000290*    ADDRESS OF THE FIRST RECORD ON ADDRFILE.                     BKM-0102
000300*                                                                 BKM-0102
000310*    FILES READ  - PARMCARD, BOOKFILE, ADDRFILE, STOCKIN          BKM-0102
000320*    FILES WRITTEN - STOCKOUT (FULL REWRITE OF THE STOCK MASTER)  BKM-0102
000330***************************************************************** BKM-0102
000340*    CHANGE LOG                                                   BKM-0102
000350*    DATE      BY   REQUEST    DESCRIPTION                        BKM-0102
000360*    01/09/87  RTW  BKM-0102   ORIGINAL PROGRAM.                  BKM-0102
000370*    08/22/89  RTW  BKM-0124   CREATE-IF-ABSENT LOGIC ADDED, WAS  BKM-0124
000380*                              UPDATE-ONLY IN RELEASE 1.          BKM-0124
000390*    05/15/92  DLK  BKM-0138   BOOK-ID NOW VALIDATED AGAINST THE  BKM-0138
000400*                              BOOK MASTER BEFORE ANY STOCK WRITE.BKM-0138
000410*    02/20/95  PNG  BKM-0162   NEW-STOCK ADDRESS NOW TAKEN FROM   BKM-0162
000420*                              ADDRFILE INSTEAD OF A HARD-CODED IDBKM-0162
000430*    09/22/98  HFS  BKM-0209   Y2K -- WS-TODAY-CCYYMMDD NOW READ 4BKM-0209
000440*                              DIGIT CENTURY VIA DATE YYYYMMDD.   BKM-0209
000450*    03/14/02  KLM  BKM-0241   STOCK SNAPSHOT REWRITE SPLIT OUT TOBKM-0241
000460*                              ITS OWN PARAGRAPH, WAS INLINE.     BKM-0241
000470*    11/02/07  WRB  BKM-0288   PARM-QTY-SEED RANGE CHECK REMOVED, BKM-0288
000480*                              OPERATOR INSTRUCTIONS COVER RANGE. BKM-0288
000490*    06/02/11  SRK  BKM-0307   ABEND AND TABLE-SCAN GUARD CLAUSES BKM-0307
000500*                              REWORKED TO GO TO PER DP STANDARDS BKM-0307
000510*                              MEMO 11-02.                        BKM-0307
000520***************************************************************** BKM-0102
000530 ENVIRONMENT DIVISION.                                            BKM-0102
000540 CONFIGURATION SECTION.                                           BKM-0102
000550 SOURCE-COMPUTER. IBM-370.                                        BKM-0102
000560 OBJECT-COMPUTER. IBM-370.                                        BKM-0102
000570 SPECIAL-NAMES.                                                   BKM-0102
000580     C01 IS TOP-OF-FORM.                                          BKM-0102
000590 INPUT-OUTPUT SECTION.                                            BKM-0102
000600 FILE-CONTROL.                                                    BKM-0102
000610     SELECT PARMCARD ASSIGN TO PARMCARD                           BKM-0102
000620         FILE STATUS IS WS-PARMCARD-STATUS.                       BKM-0102
000630     SELECT BOOKFILE ASSIGN TO BOOKFILE                           BKM-0102
000640         ACCESS IS SEQUENTIAL                                     BKM-0102
000650         FILE STATUS IS WS-BOOKFILE-STATUS.                       BKM-0102
000660     SELECT ADDRFILE ASSIGN TO ADDRFILE                           BKM-0102
000670         ACCESS IS SEQUENTIAL                                     BKM-0102
000680         FILE STATUS IS WS-ADDRFILE-STATUS.                       BKM-0102
000690     SELECT STOCKIN  ASSIGN TO STOCKIN                            BKM-0102
000700         ACCESS IS SEQUENTIAL                                     BKM-0102
000710         FILE STATUS IS WS-STOCKIN-STATUS.                        BKM-0102
000720     SELECT STOCKOUT ASSIGN TO STOCKOUT                           BKM-0102
000730         FILE STATUS IS WS-STOCKOUT-STATUS.                       BKM-0102
000740 DATA DIVISION.                                                   BKM-0102
000750 FILE SECTION.                                                    BKM-0102
000760 FD  PARMCARD                                                     BKM-0102
000770     RECORDING MODE IS F                                          BKM-0102
000780     BLOCK CONTAINS 0 RECORDS.                                    BKM-0102
000790 01  PARM-CARD-RECORD.                                            BKM-0102
000800     05  PARM-STORE-ID            PIC 9(9).                       BKM-0102
000810     05  PARM-BOOK-ID             PIC 9(9).                       BKM-0102
000820     05  PARM-COST                PIC 9(7)V9(2).                  BKM-0102
000830     05  PARM-COST-BRK REDEFINES PARM-COST.                       BKM-0102
000840         10  PARM-COST-DOLLARS    PIC 9(7).                       BKM-0102
000850         10  PARM-COST-CENTS      PIC 9(2).                       BKM-0102
000860     05  PARM-QTY-SEED            PIC S9(5).                      BKM-0102
000870     05  FILLER                   PIC X(05).                      BKM-0102
000880 FD  BOOKFILE                                                     BKM-0102
000890     RECORDING MODE IS F                                          BKM-0102
000900     BLOCK CONTAINS 0 RECORDS.                                    BKM-0102
000910     COPY BKBOKREC.                                               BKM-0102
000920 FD  ADDRFILE                                                     BKM-0102
000930     RECORDING MODE IS F                                          BKM-0102
000940     BLOCK CONTAINS 0 RECORDS.                                    BKM-0102
000950     COPY BKADRREC.                                               BKM-0102
000960 FD  STOCKIN                                                      BKM-0102
000970     RECORDING MODE IS F                                          BKM-0102
000980     BLOCK CONTAINS 0 RECORDS.                                    BKM-0102
000990     COPY BKSTKREC.                                               BKM-0102
001000 FD  STOCKOUT                                                     BKM-0102
001010     RECORDING MODE IS F                                          BKM-0102
001020     BLOCK CONTAINS 0 RECORDS.                                    BKM-0102
001030 01  STOCKOUT-RECORD.                                             BKM-0102
001040     05  SOUT-STORE-ID            PIC 9(9).                       BKM-0102
001050     05  SOUT-BOOK-ID             PIC 9(9).                       BKM-0102
001060     05  SOUT-ADDR-ID             PIC 9(9).                       BKM-0102
001070     05  SOUT-COST                PIC 9(7)V9(2) COMP-3.           BKM-0102
001080     05  SOUT-QTY                 PIC S9(5)     COMP-3.           BKM-0102
001090     05  FILLER                   PIC X(05).                      BKM-0102
001100 WORKING-STORAGE SECTION.                                         BKM-0102
001110 01  WS-FILE-STATUS.                                              BKM-0102
001120     05  WS-PARMCARD-STATUS       PIC X(2) VALUE SPACES.          BKM-0102
001130         88  PARMCARD-OK          VALUE '00'.                     BKM-0102
001140     05  WS-BOOKFILE-STATUS       PIC X(2) VALUE SPACES.          BKM-0102
001150         88  BOOKFILE-OK          VALUE '00'.                     BKM-0102
001160         88  BOOKFILE-EOF         VALUE '10'.                     BKM-0102
001170     05  WS-ADDRFILE-STATUS       PIC X(2) VALUE SPACES.          BKM-0102
001180         88  ADDRFILE-OK          VALUE '00'.                     BKM-0102
001190         88  ADDRFILE-EOF         VALUE '10'.                     BKM-0102
001200     05  WS-STOCKIN-STATUS        PIC X(2) VALUE SPACES.          BKM-0102
001210         88  STOCKIN-OK           VALUE '00'.                     BKM-0102
001220         88  STOCKIN-EOF          VALUE '10'.                     BKM-0102
001230     05  WS-STOCKOUT-STATUS       PIC X(2) VALUE SPACES.          BKM-0102
001240         88  STOCKOUT-OK          VALUE '00'.                     BKM-0102
001250     05  FILLER                   PIC X(05).                      BKM-0102
001260 01  WS-SWITCHES.                                                 BKM-0102
001270     05  WS-BOOK-FOUND-SW         PIC X VALUE 'N'.                BKM-0102
001280         88  BOOK-WAS-FOUND       VALUE 'Y'.                      BKM-0102
001290     05  WS-STOCK-FOUND-SW        PIC X VALUE 'N'.                BKM-0102
001300         88  STOCK-WAS-FOUND      VALUE 'Y'.                      BKM-0102
001310     05  FILLER                   PIC X(05).                      BKM-0102
001320 01  SYSTEM-DATE-AND-TIME.                                        BKM-0102
001330     05  WS-TODAY-CCYYMMDD        PIC 9(8).                       BKM-0209
001340     05  WS-TODAY-BRK REDEFINES WS-TODAY-CCYYMMDD.                BKM-0209
001350         10  WS-TODAY-CC          PIC 9(2).                       BKM-0209
001360         10  WS-TODAY-YY          PIC 9(2).                       BKM-0209
001370         10  WS-TODAY-MM          PIC 9(2).                       BKM-0209
001380         10  WS-TODAY-DD          PIC 9(2).                       BKM-0209
001390     05  FILLER                   PIC X(05).                      BKM-0209
001400 77  PARA-NAME                PIC X(30) VALUE SPACES.             BKM-0209
001410 77  WS-RETURN-CODE           PIC S9(4) COMP VALUE +0.            BKM-0209
001420 01  WS-ABEND-FIELDS.                                             BKM-0102
001430     05  WS-ABEND-CODE            PIC X(4)  VALUE SPACES.         BKM-0102
001440     05  WS-ABEND-NUM REDEFINES WS-ABEND-CODE                     BKM-0102
001450                                  PIC 9(4).                       BKM-0102
001460     05  FILLER                   PIC X(05).                      BKM-0102
001470 01  WS-BOOK-TABLE.                                               BKM-0102
001480     05  WS-BOOK-COUNT            PIC S9(5) COMP VALUE +0.        BKM-0102
001490     05  WS-BOOK-ENTRY OCCURS 5000 TIMES                          BKM-0102
001500                        INDEXED BY BOOK-IDX.                      BKM-0102
001510         10  TBL-BOOK-ID          PIC 9(9).                       BKM-0102
001520     05  FILLER                   PIC X(05).                      BKM-0102
001530 01  WS-ADDR-TABLE.                                               BKM-0102
001540     05  WS-ADDR-COUNT            PIC S9(5) COMP VALUE +0.        BKM-0102
001550     05  WS-ADDR-ENTRY OCCURS 2000 TIMES                          BKM-0102
001560                        INDEXED BY ADDR-IDX.                      BKM-0102
001570         10  TBL-ADDR-ID          PIC 9(9).                       BKM-0102
001580     05  FILLER                   PIC X(05).                      BKM-0102
001590 01  WS-STOCK-TABLE.                                              BKM-0102
001600     05  WS-STOCK-COUNT           PIC S9(5) COMP VALUE +0.        BKM-0102
001610     05  WS-STOCK-ENTRY OCCURS 5000 TIMES                         BKM-0102
001620                         INDEXED BY STOCK-IDX.                    BKM-0102
001630         10  TBL-STOCK-STORE-ID   PIC 9(9).                       BKM-0102
001640         10  TBL-STOCK-BOOK-ID    PIC 9(9).                       BKM-0102
001650         10  TBL-STOCK-ADDR-ID    PIC 9(9).                       BKM-0102
001660         10  TBL-STOCK-COST       PIC 9(7)V9(2) COMP-3.           BKM-0102
001670         10  TBL-STOCK-QTY        PIC S9(5)     COMP-3.           BKM-0102
001680     05  FILLER                   PIC X(05).                      BKM-0102
001690 PROCEDURE DIVISION.                                              BKM-0102
001700 000-MAIN-LINE.                                                   BKM-0102
001710     DISPLAY 'BKSTOCK STARTING - STOCK/COST MAINTENANCE BATCH'.   BKM-0102
001720     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                 BKM-0209
001730     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        BKM-0102
001740     PERFORM 710-READ-PARM-CARD THRU 710-EXIT.                    BKM-0102
001750     PERFORM 100-LOAD-MASTER-TABLES THRU 100-EXIT.                BKM-0102
001760     PERFORM 150-FIND-BOOK THRU 150-EXIT.                         BKM-0102
001770     IF NOT BOOK-WAS-FOUND                                        BKM-0307
001780         MOVE '000-MAIN-LINE - BOOK NOT FOUND' TO PARA-NAME       BKM-0307
001790         GO TO 950-ABEND-RTN.                                     BKM-0307
001800     PERFORM 200-PROCESS-COST-TRAN THRU 200-EXIT.                 BKM-0102
001810     PERFORM 600-WRITE-STOCK-SNAPSHOT THRU 600-EXIT.              BKM-0102
001820     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       BKM-0102
001830     DISPLAY 'BKSTOCK COMPLETE - STORE ' PARM-STORE-ID            BKM-0102
001840             ' BOOK ' PARM-BOOK-ID ' COST UPDATED'.               BKM-0102
001850     GOBACK.                                                      BKM-0102
001860 100-LOAD-MASTER-TABLES.                                          BKM-0102
001870     MOVE '100-LOAD-MASTER-TABLES' TO PARA-NAME.                  BKM-0102
001880     PERFORM 110-LOAD-BOOKS THRU 110-EXIT                         BKM-0102
001890             UNTIL BOOKFILE-EOF.                                  BKM-0102
001900     PERFORM 120-LOAD-ADDRESSES THRU 120-EXIT                     BKM-0102
001910             UNTIL ADDRFILE-EOF.                                  BKM-0102
001920     PERFORM 130-LOAD-STOCK THRU 130-EXIT                         BKM-0102
001930             UNTIL STOCKIN-EOF.                                   BKM-0102
001940 100-EXIT.                                                        BKM-0102
001950     EXIT.                                                        BKM-0102
001960 110-LOAD-BOOKS.                                                  BKM-0102
001970     READ BOOKFILE                                                BKM-0102
001980         AT END                                                   BKM-0102
001990             MOVE '10' TO WS-BOOKFILE-STATUS                      BKM-0102
002000     END-READ.                                                    BKM-0102
002010     IF NOT BOOKFILE-EOF                                          BKM-0102
002020         ADD 1 TO WS-BOOK-COUNT                                   BKM-0102
002030         MOVE BOOK-ID TO TBL-BOOK-ID(WS-BOOK-COUNT)               BKM-0102
002040     END-IF.                                                      BKM-0102
002050 110-EXIT.                                                        BKM-0102
002060     EXIT.                                                        BKM-0102
002070 120-LOAD-ADDRESSES.                                              BKM-0102
002080     READ ADDRFILE                                                BKM-0102
002090         AT END                                                   BKM-0102
002100             MOVE '10' TO WS-ADDRFILE-STATUS                      BKM-0102
002110     END-READ.                                                    BKM-0102
002120     IF NOT ADDRFILE-EOF                                          BKM-0102
002130         ADD 1 TO WS-ADDR-COUNT                                   BKM-0102
002140         MOVE ADDR-ID TO TBL-ADDR-ID(WS-ADDR-COUNT)               BKM-0102
002150     END-IF.                                                      BKM-0102
002160 120-EXIT.                                                        BKM-0102
002170     EXIT.                                                        BKM-0102
002180 130-LOAD-STOCK.                                                  BKM-0102
002190     READ STOCKIN                                                 BKM-0102
002200         AT END                                                   BKM-0102
002210             MOVE '10' TO WS-STOCKIN-STATUS                       BKM-0102
002220     END-READ.                                                    BKM-0102
002230     IF NOT STOCKIN-EOF                                           BKM-0102
002240         ADD 1 TO WS-STOCK-COUNT                                  BKM-0102
002250         MOVE STOCK-STORE-ID TO TBL-STOCK-STORE-ID(WS-STOCK-COUNT)BKM-0102
002260         MOVE STOCK-BOOK-ID  TO TBL-STOCK-BOOK-ID(WS-STOCK-COUNT) BKM-0102
002270         MOVE STOCK-ADDR-ID  TO TBL-STOCK-ADDR-ID(WS-STOCK-COUNT) BKM-0102
002280         MOVE STOCK-COST     TO TBL-STOCK-COST(WS-STOCK-COUNT)    BKM-0102
002290         MOVE STOCK-QTY      TO TBL-STOCK-QTY(WS-STOCK-COUNT)     BKM-0102
002300     END-IF.                                                      BKM-0102
002310 130-EXIT.                                                        BKM-0102
002320     EXIT.                                                        BKM-0102
002330 150-FIND-BOOK.                                                   BKM-0102
002340     MOVE '150-FIND-BOOK' TO PARA-NAME.                           BKM-0102
002350     PERFORM 155-CHECK-BOOK THRU 155-EXIT                         BKM-0102
002360             VARYING BOOK-IDX FROM 1 BY 1                         BKM-0102
002370             UNTIL BOOK-IDX > WS-BOOK-COUNT                       BKM-0102
002380                OR BOOK-WAS-FOUND.                                BKM-0102
002390 150-EXIT.                                                        BKM-0102
002400     EXIT.                                                        BKM-0102
002410 155-CHECK-BOOK.                                                  BKM-0102
002420     IF TBL-BOOK-ID(BOOK-IDX) NOT = PARM-BOOK-ID                  BKM-0307
002430         GO TO 155-EXIT.                                          BKM-0307
002440     MOVE 'Y' TO WS-BOOK-FOUND-SW.                                BKM-0307
002450 155-EXIT.                                                        BKM-0102
002460     EXIT.                                                        BKM-0102
002470 200-PROCESS-COST-TRAN.                                           BKM-0102
002480     MOVE '200-PROCESS-COST-TRAN' TO PARA-NAME.                   BKM-0102
002490     PERFORM 205-CHECK-STOCK-ENTRY THRU 205-EXIT                  BKM-0102
002500             VARYING STOCK-IDX FROM 1 BY 1                        BKM-0102
002510             UNTIL STOCK-IDX > WS-STOCK-COUNT                     BKM-0102
002520                OR STOCK-WAS-FOUND.                               BKM-0102
002530     IF STOCK-WAS-FOUND                                           BKM-0102
002540         MOVE PARM-COST TO TBL-STOCK-COST(STOCK-IDX)              BKM-0102
002550     ELSE                                                         BKM-0102
002560         PERFORM 210-ADD-NEW-STOCK-ENTRY THRU 210-EXIT            BKM-0102
002570     END-IF.                                                      BKM-0102
002580 200-EXIT.                                                        BKM-0102
002590     EXIT.                                                        BKM-0102
002600 205-CHECK-STOCK-ENTRY.                                           BKM-0102
002610     IF TBL-STOCK-STORE-ID(STOCK-IDX) NOT = PARM-STORE-ID         BKM-0307
002620        OR TBL-STOCK-BOOK-ID(STOCK-IDX) NOT = PARM-BOOK-ID        BKM-0307
002630         GO TO 205-EXIT.                                          BKM-0307
002640     MOVE 'Y' TO WS-STOCK-FOUND-SW.                               BKM-0307
002650 205-EXIT.                                                        BKM-0102
002660     EXIT.                                                        BKM-0102
002670 210-ADD-NEW-STOCK-ENTRY.                                         BKM-0102
002680     ADD 1 TO WS-STOCK-COUNT.                                     BKM-0102
002690     MOVE PARM-STORE-ID      TO                                   BKM-0102
002700         TBL-STOCK-STORE-ID(WS-STOCK-COUNT).                      BKM-0102
002710     MOVE PARM-BOOK-ID       TO TBL-STOCK-BOOK-ID(WS-STOCK-COUNT).BKM-0102
002720     MOVE TBL-ADDR-ID(1)     TO TBL-STOCK-ADDR-ID(WS-STOCK-COUNT).BKM-0102
002730     MOVE PARM-COST          TO TBL-STOCK-COST(WS-STOCK-COUNT).   BKM-0102
002740     MOVE PARM-QTY-SEED      TO TBL-STOCK-QTY(WS-STOCK-COUNT).    BKM-0102
002750 210-EXIT.                                                        BKM-0102
002760     EXIT.                                                        BKM-0102
002770 600-WRITE-STOCK-SNAPSHOT.                                        BKM-0102
002780     PERFORM 605-WRITE-ONE-STOCK THRU 605-EXIT                    BKM-0102
002790             VARYING STOCK-IDX FROM 1 BY 1                        BKM-0102
002800             UNTIL STOCK-IDX > WS-STOCK-COUNT.                    BKM-0102
002810 600-EXIT.                                                        BKM-0102
002820     EXIT.                                                        BKM-0102
002830 605-WRITE-ONE-STOCK.                                             BKM-0102
002840     MOVE TBL-STOCK-STORE-ID(STOCK-IDX) TO SOUT-STORE-ID.         BKM-0102
002850     MOVE TBL-STOCK-BOOK-ID(STOCK-IDX)  TO SOUT-BOOK-ID.          BKM-0102
002860     MOVE TBL-STOCK-ADDR-ID(STOCK-IDX)  TO SOUT-ADDR-ID.          BKM-0102
002870     MOVE TBL-STOCK-COST(STOCK-IDX)     TO SOUT-COST.             BKM-0102
002880     MOVE TBL-STOCK-QTY(STOCK-IDX)      TO SOUT-QTY.              BKM-0102
002890     WRITE STOCKOUT-RECORD.                                       BKM-0102
002900     IF NOT STOCKOUT-OK                                           BKM-0102
002910         MOVE '605-WRITE-ONE-STOCK' TO PARA-NAME                  BKM-0102
002920         GO TO 950-ABEND-RTN.                                     BKM-0307
002930 605-EXIT.                                                        BKM-0102
002940     EXIT.                                                        BKM-0102
002950 700-OPEN-FILES.                                                  BKM-0102
002960     OPEN INPUT  PARMCARD BOOKFILE ADDRFILE STOCKIN.              BKM-0102
002970     OPEN OUTPUT STOCKOUT.                                        BKM-0102
002980     IF NOT BOOKFILE-OK                                           BKM-0102
002990         DISPLAY 'ERROR OPENING BOOKFILE. RC: ' WS-BOOKFILE-STATUSBKM-0102
003000         MOVE '700-OPEN-FILES' TO PARA-NAME                       BKM-0102
003010         GO TO 950-ABEND-RTN.                                     BKM-0307
003020     IF NOT ADDRFILE-OK                                           BKM-0102
003030         DISPLAY 'ERROR OPENING ADDRFILE. RC: ' WS-ADDRFILE-STATUSBKM-0102
003040         MOVE '700-OPEN-FILES' TO PARA-NAME                       BKM-0102
003050         GO TO 950-ABEND-RTN.                                     BKM-0307
003060     IF NOT STOCKIN-OK                                            BKM-0102
003070         DISPLAY 'ERROR OPENING STOCKIN. RC: ' WS-STOCKIN-STATUS  BKM-0102
003080         MOVE '700-OPEN-FILES' TO PARA-NAME                       BKM-0102
003090         GO TO 950-ABEND-RTN.                                     BKM-0307
003100 700-EXIT.                                                        BKM-0102
003110     EXIT.                                                        BKM-0102
003120 710-READ-PARM-CARD.                                              BKM-0102
003130     READ PARMCARD.                                               BKM-0102
003140     IF NOT PARMCARD-OK                                           BKM-0102
003150         DISPLAY 'ERROR READING PARMCARD. RC: ' WS-PARMCARD-STATUSBKM-0102
003160         MOVE '710-READ-PARM-CARD' TO PARA-NAME                   BKM-0102
003170         GO TO 950-ABEND-RTN.                                     BKM-0307
003180 710-EXIT.                                                        BKM-0102
003190     EXIT.                                                        BKM-0102
003200 900-CLOSE-FILES.                                                 BKM-0102
003210     CLOSE PARMCARD BOOKFILE ADDRFILE STOCKIN STOCKOUT.           BKM-0102
003220 900-EXIT.                                                        BKM-0102
003230     EXIT.                                                        BKM-0102
003240 950-ABEND-RTN.                                                   BKM-0102
003250     DISPLAY '**** BKSTOCK ABEND IN ' PARA-NAME ' ****'.          BKM-0102
003260     MOVE 16 TO WS-RETURN-CODE.                                   BKM-0102
003270     MOVE WS-RETURN-CODE TO RETURN-CODE.                          BKM-0102
003280     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       BKM-0102
003290     GOBACK.                                                      BKM-0102
003300 950-EXIT.                                                        BKM-0102
003310     EXIT.                                                        BKM-0102
