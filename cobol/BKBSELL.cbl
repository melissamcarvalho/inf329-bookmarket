000100***************************************************************** BKM-0103
000110*                                                               * BKM-0103
000120*               BKBSELL  --  BEST-SELLERS-BY-SUBJECT REPORT    *  BKM-0103
000130*               BOOKMARKET ORDER PROCESSING SYSTEM             *  BKM-0103
000140*                                                               * BKM-0103
000150***************************************************************** BKM-0103
000160 IDENTIFICATION DIVISION.                                         BKM-0103
000170 PROGRAM-ID.     BKBSELL.                                         BKM-0103
000180 AUTHOR.         DOUG STOUT.                                      BKM-0103
000190 INSTALLATION.   BOOKMARKET DATA PROCESSING.                      BKM-0103
000200 DATE-WRITTEN.   03/11/88.                                        BKM-0103
000210 DATE-COMPILED.                                                   BKM-0103
000220 SECURITY.       NON-CONFIDENTIAL.                                BKM-0103
000230***************************************************************** BKM-0103
000240*    DESCRIPTION                                                  BKM-0103
000250*                                                                 BKM-0103
000260*    ONE RUN = ONE SUBJECT CODE, SUPPLIED ON PARMCARD.  SCANS ALL BKM-0103
000270*    SHIPPED ORDERS, SUMS OL-QTY BY BOOK FOR BOOKS IN THE GIVEN   BKM-0103
000280*    SUBJECT, AND PRINTS ONE DETAIL LINE PER BOOK, ASCENDING BY   BKM-0103
000290*    BOOK-ID.  ORDER LINES REFERENCING AN UNKNOWN BOOK-ID ARE     BKM-0103
000300*    SKIPPED -- THIS IS DEFENSIVE, NOT AN ERROR CONDITION.        BKM-0103
000310*                                                                 BKM-0103
000320*    FILES READ  - PARMCARD, BOOKFILE, ORDSIN, OLNSIN             BKM-0103
000330*    FILES WRITTEN - BESTOUT (PRINT REPORT)                       BKM-0103
000340***************************************************************** BKM-0103
000350*    CHANGE LOG                                                   BKM-0103
000360*    DATE      BY   REQUEST    DESCRIPTION                        BKM-0103
000370*    03/11/88  DS   BKM-0103   ORIGINAL PROGRAM.                  BKM-0103
000380*    09/02/90  DLK  BKM-0129   BOOK-ID NO LONGER REQUIRED TO SORT BKM-0129
000390*                              ASCENDING ON INPUT -- TABLE NOW    BKM-0129
000400*                              BUILT/SORTED IN WORKING-STORAGE.   BKM-0129
000410*    06/18/93  PNG  BKM-0148   UNRESOLVABLE BOOK-ID ON AN ORDER   BKM-0148
000420*                              LINE NOW SKIPPED, NOT ABENDED.     BKM-0148
000430*    09/22/98  HFS  BKM-0209   Y2K -- WS-TODAY-CCYYMMDD NOW READ 4BKM-0209
000440*                              DIGIT CENTURY VIA DATE YYYYMMDD.   BKM-0209
000450*    04/03/01  HFS  BKM-0231   RECORDS-WRITTEN COUNT LINE ADDED TOBKM-0231
000460*                              END OF REPORT AS AN OPERATOR CHECK.BKM-0231
000470*    07/19/04  KLM  BKM-0255   TABLE SIZE RAISED TO 5000 BOOKS PERBKM-0255
000480*                              AUDIT OF CATALOG GROWTH.           BKM-0255
000490*    06/02/11  SRK  BKM-0308   ABEND AND TABLE-SCAN GUARD CLAUSES BKM-0308
000500*                              REWORKED TO GO TO PER DP STANDARDS BKM-0308
000510*                              MEMO 11-02.                        BKM-0308
000520***************************************************************** BKM-0103
000530 ENVIRONMENT DIVISION.                                            BKM-0103
000540 CONFIGURATION SECTION.                                           BKM-0103
000550 SOURCE-COMPUTER. IBM-370.                                        BKM-0103
000560 OBJECT-COMPUTER. IBM-370.                                        BKM-0103
000570 SPECIAL-NAMES.                                                   BKM-0103
000580     C01 IS TOP-OF-FORM.                                          BKM-0103
000590 INPUT-OUTPUT SECTION.                                            BKM-0103
000600 FILE-CONTROL.                                                    BKM-0103
000610     SELECT PARMCARD ASSIGN TO PARMCARD                           BKM-0103
000620         FILE STATUS IS WS-PARMCARD-STATUS.                       BKM-0103
000630     SELECT BOOKFILE ASSIGN TO BOOKFILE                           BKM-0103
000640         ACCESS IS SEQUENTIAL                                     BKM-0103
000650         FILE STATUS IS WS-BOOKFILE-STATUS.                       BKM-0103
000660     SELECT ORDSIN   ASSIGN TO ORDSIN                             BKM-0103
000670         ACCESS IS SEQUENTIAL                                     BKM-0103
000680         FILE STATUS IS WS-ORDSIN-STATUS.                         BKM-0103
000690     SELECT OLNSIN   ASSIGN TO OLNSIN                             BKM-0103
000700         ACCESS IS SEQUENTIAL                                     BKM-0103
000710         FILE STATUS IS WS-OLNSIN-STATUS.                         BKM-0103
000720     SELECT BESTOUT  ASSIGN TO BESTOUT                            BKM-0103
000730         FILE STATUS IS WS-BESTOUT-STATUS.                        BKM-0103
000740 DATA DIVISION.                                                   BKM-0103
000750 FILE SECTION.                                                    BKM-0103
000760 FD  PARMCARD                                                     BKM-0103
000770     RECORDING MODE IS F                                          BKM-0103
000780     BLOCK CONTAINS 0 RECORDS.                                    BKM-0103
000790 01  PARM-CARD-RECORD.                                            BKM-0103
000800     05  PARM-SUBJECT             PIC X(20).                      BKM-0103
000810     05  FILLER                   PIC X(05).                      BKM-0103
000820 FD  BOOKFILE                                                     BKM-0103
000830     RECORDING MODE IS F                                          BKM-0103
000840     BLOCK CONTAINS 0 RECORDS.                                    BKM-0103
000850     COPY BKBOKREC.                                               BKM-0103
000860 FD  ORDSIN                                                       BKM-0103
000870     RECORDING MODE IS F                                          BKM-0103
000880     BLOCK CONTAINS 0 RECORDS.                                    BKM-0103
000890     COPY BKORDREC.                                               BKM-0103
000900 FD  OLNSIN                                                       BKM-0103
000910     RECORDING MODE IS F                                          BKM-0103
000920     BLOCK CONTAINS 0 RECORDS.                                    BKM-0103
000930     COPY BKOLNREC.                                               BKM-0103
000940 FD  BESTOUT                                                      BKM-0103
000950     RECORDING MODE IS F                                          BKM-0103
000960     BLOCK CONTAINS 0 RECORDS.                                    BKM-0103
000970     COPY BKBSLREC.                                               BKM-0103
000980 WORKING-STORAGE SECTION.                                         BKM-0103
000990 01  WS-FILE-STATUS.                                              BKM-0103
001000     05  WS-PARMCARD-STATUS       PIC X(2) VALUE SPACES.          BKM-0103
001010         88  PARMCARD-OK          VALUE '00'.                     BKM-0103
001020     05  WS-BOOKFILE-STATUS       PIC X(2) VALUE SPACES.          BKM-0103
001030         88  BOOKFILE-OK          VALUE '00'.                     BKM-0103
001040         88  BOOKFILE-EOF         VALUE '10'.                     BKM-0103
001050     05  WS-ORDSIN-STATUS         PIC X(2) VALUE SPACES.          BKM-0103
001060         88  ORDSIN-OK            VALUE '00'.                     BKM-0103
001070         88  ORDSIN-EOF           VALUE '10'.                     BKM-0103
001080     05  WS-OLNSIN-STATUS         PIC X(2) VALUE SPACES.          BKM-0103
001090         88  OLNSIN-OK            VALUE '00'.                     BKM-0103
001100         88  OLNSIN-EOF           VALUE '10'.                     BKM-0103
001110     05  WS-BESTOUT-STATUS        PIC X(2) VALUE SPACES.          BKM-0103
001120         88  BESTOUT-OK           VALUE '00'.                     BKM-0103
001130     05  FILLER                   PIC X(05).                      BKM-0103
001140 01  WS-SWITCHES.                                                 BKM-0103
001150     05  WS-ORD-FOUND-SW          PIC X VALUE 'N'.                BKM-0103
001160         88  ORD-WAS-FOUND        VALUE 'Y'.                      BKM-0103
001170     05  WS-BOOK-FOUND-SW         PIC X VALUE 'N'.                BKM-0103
001180         88  BOOK-WAS-FOUND       VALUE 'Y'.                      BKM-0103
001190     05  FILLER                   PIC X(05).                      BKM-0103
001200 01  SYSTEM-DATE-AND-TIME.                                        BKM-0103
001210     05  WS-TODAY-CCYYMMDD        PIC 9(8).                       BKM-0209
001220     05  WS-TODAY-BRK REDEFINES WS-TODAY-CCYYMMDD.                BKM-0209
001230         10  WS-TODAY-CC          PIC 9(2).                       BKM-0209
001240         10  WS-TODAY-YY          PIC 9(2).                       BKM-0209
001250         10  WS-TODAY-MM          PIC 9(2).                       BKM-0209
001260         10  WS-TODAY-DD          PIC 9(2).                       BKM-0209
001270     05  FILLER                   PIC X(05).                      BKM-0209
001280 77  PARA-NAME                PIC X(30) VALUE SPACES.             BKM-0209
001290 77  WS-RETURN-CODE           PIC S9(4) COMP VALUE +0.            BKM-0209
001300 01  WS-ABEND-FIELDS.                                             BKM-0103
001310     05  WS-ABEND-CODE            PIC X(4)  VALUE SPACES.         BKM-0103
001320     05  WS-ABEND-NUM REDEFINES WS-ABEND-CODE                     BKM-0103
001330                                  PIC 9(4).                       BKM-0103
001340     05  FILLER                   PIC X(05).                      BKM-0103
001350 01  WS-BOOK-TABLE.                                               BKM-0255
001360     05  WS-BOOK-COUNT            PIC S9(5) COMP VALUE +0.        BKM-0255
001370     05  WS-BOOK-ENTRY OCCURS 5000 TIMES                          BKM-0255
001380                        INDEXED BY BOOK-IDX.                      BKM-0255
001390         10  TBL-BOOK-ID          PIC 9(9).                       BKM-0255
001400         10  TBL-BOOK-TITLE       PIC X(60).                      BKM-0255
001410         10  TBL-BOOK-SUBJECT     PIC X(20).                      BKM-0255
001420         10  TBL-BOOK-SUBJ-BRK REDEFINES TBL-BOOK-SUBJECT.        BKM-0255
001430             15  TBL-BOOK-SUBJ-1ST PIC X(1).                      BKM-0255
001440             15  TBL-BOOK-SUBJ-REST PIC X(19).                    BKM-0255
001450     05  FILLER                   PIC X(05).                      BKM-0255
001460 01  WS-ORDER-TABLE.                                              BKM-0255
001470     05  WS-ORDER-COUNT           PIC S9(5) COMP VALUE +0.        BKM-0255
001480     05  WS-ORDER-ENTRY OCCURS 10000 TIMES                        BKM-0255
001490                        INDEXED BY ORD-IDX.                       BKM-0255
001500         10  TBL-ORD-ID           PIC 9(9).                       BKM-0255
001510         10  TBL-ORD-SHIPPED-SW   PIC X.                          BKM-0255
001520             88  TBL-ORD-SHIPPED  VALUE 'Y'.                      BKM-0255
001530     05  FILLER                   PIC X(05).                      BKM-0255
001540 01  WS-BESTSEL-TABLE.                                            BKM-0255
001550     05  WS-BESTSEL-COUNT         PIC S9(5) COMP VALUE +0.        BKM-0255
001560     05  WS-BESTSEL-ENTRY OCCURS 5000 TIMES                       BKM-0255
001570                          INDEXED BY BS-IDX.                      BKM-0255
001580         10  TBL-BS-BOOK-ID       PIC 9(9).                       BKM-0255
001590         10  TBL-BS-BOOK-TITLE    PIC X(60).                      BKM-0255
001600         10  TBL-BS-TOTAL-QTY     PIC 9(9).                       BKM-0255
001610     05  FILLER                   PIC X(05).                      BKM-0255
001620 01  WS-REPORT-COUNTERS.                                          BKM-0255
001630     05  WS-LINES-WRITTEN         PIC S9(7) COMP VALUE +0.        BKM-0103
001640     05  FILLER                   PIC X(05).                      BKM-0103
001650 01  WS-SWAP-AREA.                                                BKM-0103
001660     05  WS-SWAP-BOOK-ID          PIC 9(9).                       BKM-0103
001670     05  WS-SWAP-BOOK-TITLE       PIC X(60).                      BKM-0103
001680     05  WS-SWAP-TOTAL-QTY        PIC 9(9).                       BKM-0103
001690     05  WS-SORT-IDX              PIC S9(5) COMP VALUE +0.        BKM-0103
001700     05  FILLER                   PIC X(05).                      BKM-0103
001710 PROCEDURE DIVISION.                                              BKM-0103
001720 000-MAIN-LINE.                                                   BKM-0103
001730     DISPLAY 'BKBSELL STARTING - BEST-SELLERS BY SUBJECT REPORT'. BKM-0103
001740     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                 BKM-0209
001750     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        BKM-0103
001760     PERFORM 710-READ-PARM-CARD THRU 710-EXIT.                    BKM-0103
001770     PERFORM 100-LOAD-BOOK-TABLE THRU 100-EXIT                    BKM-0103
001780             UNTIL BOOKFILE-EOF.                                  BKM-0103
001790     PERFORM 150-LOAD-ORDER-TABLE THRU 150-EXIT                   BKM-0103
001800             UNTIL ORDSIN-EOF.                                    BKM-0103
001810     PERFORM 200-LOAD-ORDER-LINES THRU 200-EXIT                   BKM-0103
001820             UNTIL OLNSIN-EOF.                                    BKM-0103
001830     PERFORM 300-SORT-BESTSEL-TABLE THRU 300-EXIT.                BKM-0103
001840     PERFORM 800-PRINT-REPORT-HEADER THRU 800-EXIT.               BKM-0103
001850     PERFORM 400-WRITE-BESTSEL THRU 400-EXIT                      BKM-0103
001860             VARYING BS-IDX FROM 1 BY 1                           BKM-0103
001870             UNTIL BS-IDX > WS-BESTSEL-COUNT.                     BKM-0103
001880     PERFORM 850-PRINT-TOTALS THRU 850-EXIT.                      BKM-0103
001890     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       BKM-0103
001900     DISPLAY 'BKBSELL COMPLETE - ' WS-LINES-WRITTEN ' LINES WRTN'.BKM-0103
001910     GOBACK.                                                      BKM-0103
001920 100-LOAD-BOOK-TABLE.                                             BKM-0103
001930     READ BOOKFILE                                                BKM-0103
001940         AT END                                                   BKM-0103
001950             MOVE '10' TO WS-BOOKFILE-STATUS                      BKM-0103
001960     END-READ.                                                    BKM-0103
001970     IF NOT BOOKFILE-EOF                                          BKM-0103
001980         ADD 1 TO WS-BOOK-COUNT                                   BKM-0103
001990         MOVE BOOK-ID      TO TBL-BOOK-ID(WS-BOOK-COUNT)          BKM-0103
002000         MOVE BOOK-TITLE   TO TBL-BOOK-TITLE(WS-BOOK-COUNT)       BKM-0103
002010         MOVE BOOK-SUBJECT TO TBL-BOOK-SUBJECT(WS-BOOK-COUNT)     BKM-0103
002020     END-IF.                                                      BKM-0103
002030 100-EXIT.                                                        BKM-0103
002040     EXIT.                                                        BKM-0103
002050 150-LOAD-ORDER-TABLE.                                            BKM-0103
002060     READ ORDSIN                                                  BKM-0103
002070         AT END                                                   BKM-0103
002080             MOVE '10' TO WS-ORDSIN-STATUS                        BKM-0103
002090     END-READ.                                                    BKM-0103
002100     IF NOT ORDSIN-EOF                                            BKM-0103
002110         ADD 1 TO WS-ORDER-COUNT                                  BKM-0103
002120         MOVE ORD-ID TO TBL-ORD-ID(WS-ORDER-COUNT)                BKM-0103
002130         IF ORD-STATUS = 'SHIPPED'                                BKM-0103
002140             MOVE 'Y' TO TBL-ORD-SHIPPED-SW(WS-ORDER-COUNT)       BKM-0103
002150         ELSE                                                     BKM-0103
002160             MOVE 'N' TO TBL-ORD-SHIPPED-SW(WS-ORDER-COUNT)       BKM-0103
002170         END-IF                                                   BKM-0103
002180     END-IF.                                                      BKM-0103
002190 150-EXIT.                                                        BKM-0103
002200     EXIT.                                                        BKM-0103
002210 200-LOAD-ORDER-LINES.                                            BKM-0103
002220     READ OLNSIN                                                  BKM-0103
002230         AT END                                                   BKM-0103
002240             MOVE '10' TO WS-OLNSIN-STATUS                        BKM-0103
002250     END-READ.                                                    BKM-0103
002260     IF NOT OLNSIN-EOF                                            BKM-0103
002270         PERFORM 210-CHECK-ORDER-SHIPPED THRU 210-EXIT            BKM-0103
002280         IF ORD-WAS-FOUND                                         BKM-0103
002290             PERFORM 220-CHECK-BOOK-SUBJECT THRU 220-EXIT         BKM-0103
002300             IF BOOK-WAS-FOUND                                    BKM-0103
002310                 PERFORM 230-POST-BESTSEL-LINE THRU 230-EXIT      BKM-0103
002320             END-IF                                               BKM-0103
002330         END-IF                                                   BKM-0103
002340     END-IF.                                                      BKM-0103
002350 200-EXIT.                                                        BKM-0103
002360     EXIT.                                                        BKM-0103
002370 210-CHECK-ORDER-SHIPPED.                                         BKM-0103
002380     MOVE 'N' TO WS-ORD-FOUND-SW.                                 BKM-0103
002390     PERFORM 215-CHECK-ONE-ORDER THRU 215-EXIT                    BKM-0103
002400             VARYING ORD-IDX FROM 1 BY 1                          BKM-0103
002410             UNTIL ORD-IDX > WS-ORDER-COUNT                       BKM-0103
002420                OR ORD-WAS-FOUND.                                 BKM-0103
002430 210-EXIT.                                                        BKM-0103
002440     EXIT.                                                        BKM-0103
002450 215-CHECK-ONE-ORDER.                                             BKM-0103
002460     IF TBL-ORD-ID(ORD-IDX) NOT = OL-ORD-ID                       BKM-0308
002470        OR NOT TBL-ORD-SHIPPED(ORD-IDX)                           BKM-0308
002480         GO TO 215-EXIT.                                          BKM-0308
002490     MOVE 'Y' TO WS-ORD-FOUND-SW.                                 BKM-0308
002500 215-EXIT.                                                        BKM-0103
002510     EXIT.                                                        BKM-0103
002520 220-CHECK-BOOK-SUBJECT.                                          BKM-0103
002530     MOVE 'N' TO WS-BOOK-FOUND-SW.                                BKM-0103
002540     PERFORM 225-CHECK-ONE-BOOK THRU 225-EXIT                     BKM-0103
002550             VARYING BOOK-IDX FROM 1 BY 1                         BKM-0103
002560             UNTIL BOOK-IDX > WS-BOOK-COUNT                       BKM-0103
002570                OR BOOK-WAS-FOUND.                                BKM-0103
002580 220-EXIT.                                                        BKM-0103
002590     EXIT.                                                        BKM-0103
002600 225-CHECK-ONE-BOOK.                                              BKM-0103
002610     IF TBL-BOOK-ID(BOOK-IDX) NOT = OL-BOOK-ID                    BKM-0308
002620        OR TBL-BOOK-SUBJECT(BOOK-IDX) NOT = PARM-SUBJECT          BKM-0308
002630         GO TO 225-EXIT.                                          BKM-0308
002640     MOVE 'Y' TO WS-BOOK-FOUND-SW.                                BKM-0308
002650 225-EXIT.                                                        BKM-0103
002660     EXIT.                                                        BKM-0103
002670 230-POST-BESTSEL-LINE.                                           BKM-0103
002680     PERFORM VARYING BS-IDX FROM 1 BY 1                           BKM-0103
002690             UNTIL BS-IDX > WS-BESTSEL-COUNT                      BKM-0103
002700                OR TBL-BS-BOOK-ID(BS-IDX) = OL-BOOK-ID.           BKM-0103
002710     IF BS-IDX > WS-BESTSEL-COUNT                                 BKM-0103
002720         ADD 1 TO WS-BESTSEL-COUNT                                BKM-0103
002730         MOVE OL-BOOK-ID               TO TBL-BS-BOOK-ID(BS-IDX)  BKM-0103
002740         MOVE TBL-BOOK-TITLE(BOOK-IDX)                            BKM-0103
002750                                   TO TBL-BS-BOOK-TITLE(BS-IDX)   BKM-0103
002760         MOVE ZERO                     TO TBL-BS-TOTAL-QTY(BS-IDX)BKM-0103
002770     END-IF.                                                      BKM-0103
002780     ADD OL-QTY TO TBL-BS-TOTAL-QTY(BS-IDX).                      BKM-0103
002790 230-EXIT.                                                        BKM-0103
002800     EXIT.                                                        BKM-0103
002810 300-SORT-BESTSEL-TABLE.                                          BKM-0103
002820*    SIMPLE EXCHANGE SORT -- TABLE IS SMALL ENOUGH (ONE SUBJECT'S BKM-0103
002830*    WORTH OF BOOKS) THAT AN ADSORT-STYLE CALL IS NOT WARRANTED.  BKM-0103
002840     MOVE '300-SORT-BESTSEL-TABLE' TO PARA-NAME.                  BKM-0103
002850     PERFORM 310-EXCHANGE-PASS THRU 310-EXIT                      BKM-0103
002860             VARYING BS-IDX FROM 1 BY 1                           BKM-0103
002870             UNTIL BS-IDX > WS-BESTSEL-COUNT.                     BKM-0103
002880 300-EXIT.                                                        BKM-0103
002890     EXIT.                                                        BKM-0103
002900 310-EXCHANGE-PASS.                                               BKM-0103
002910     PERFORM 315-CHECK-ONE-SWAP THRU 315-EXIT                     BKM-0103
002920             VARYING WS-SORT-IDX FROM 1 BY 1                      BKM-0103
002930             UNTIL WS-SORT-IDX > WS-BESTSEL-COUNT.                BKM-0103
002940 310-EXIT.                                                        BKM-0103
002950     EXIT.                                                        BKM-0103
002960 315-CHECK-ONE-SWAP.                                              BKM-0103
002970     IF TBL-BS-BOOK-ID(WS-SORT-IDX) NOT < TBL-BS-BOOK-ID(BS-IDX)  BKM-0308
002980         GO TO 315-EXIT.                                          BKM-0308
002990     PERFORM 320-SWAP-BESTSEL-ENTRIES THRU 320-EXIT.              BKM-0308
003000 315-EXIT.                                                        BKM-0103
003010     EXIT.                                                        BKM-0103
003020 320-SWAP-BESTSEL-ENTRIES.                                        BKM-0103
003030     MOVE TBL-BS-BOOK-ID(BS-IDX)    TO WS-SWAP-BOOK-ID.           BKM-0103
003040     MOVE TBL-BS-BOOK-TITLE(BS-IDX) TO WS-SWAP-BOOK-TITLE.        BKM-0103
003050     MOVE TBL-BS-TOTAL-QTY(BS-IDX)  TO WS-SWAP-TOTAL-QTY.         BKM-0103
003060     MOVE TBL-BS-BOOK-ID(WS-SORT-IDX)                             BKM-0103
003070                              TO TBL-BS-BOOK-ID(BS-IDX).          BKM-0103
003080     MOVE TBL-BS-BOOK-TITLE(WS-SORT-IDX)                          BKM-0103
003090                              TO TBL-BS-BOOK-TITLE(BS-IDX).       BKM-0103
003100     MOVE TBL-BS-TOTAL-QTY(WS-SORT-IDX)                           BKM-0103
003110                              TO TBL-BS-TOTAL-QTY(BS-IDX).        BKM-0103
003120     MOVE WS-SWAP-BOOK-ID    TO TBL-BS-BOOK-ID(WS-SORT-IDX).      BKM-0103
003130     MOVE WS-SWAP-BOOK-TITLE TO TBL-BS-BOOK-TITLE(WS-SORT-IDX).   BKM-0103
003140     MOVE WS-SWAP-TOTAL-QTY  TO TBL-BS-TOTAL-QTY(WS-SORT-IDX).    BKM-0103
003150 320-EXIT.                                                        BKM-0103
003160     EXIT.                                                        BKM-0103
003170 400-WRITE-BESTSEL.                                               BKM-0103
003180     MOVE TBL-BS-BOOK-ID(BS-IDX)    TO BS-BOOK-ID.                BKM-0103
003190     MOVE TBL-BS-BOOK-TITLE(BS-IDX) TO BS-BOOK-TITLE.             BKM-0103
003200     MOVE TBL-BS-TOTAL-QTY(BS-IDX)  TO BS-TOTAL-QTY.              BKM-0103
003210     WRITE BEST-SELLER-LINE.                                      BKM-0103
003220     IF NOT BESTOUT-OK                                            BKM-0103
003230         MOVE '400-WRITE-BESTSEL' TO PARA-NAME                    BKM-0103
003240         GO TO 950-ABEND-RTN.                                     BKM-0308
003250     ADD 1 TO WS-LINES-WRITTEN.                                   BKM-0103
003260 400-EXIT.                                                        BKM-0103
003270     EXIT.                                                        BKM-0103
003280 800-PRINT-REPORT-HEADER.                                         BKM-0103
003290     MOVE SPACES TO BEST-SELLER-LINE.                             BKM-0103
003300     MOVE 'BOOK-ID  BOOK-TITLE' TO BS-BOOK-TITLE.                 BKM-0103
003310     WRITE BEST-SELLER-LINE.                                      BKM-0103
003320 800-EXIT.                                                        BKM-0103
003330     EXIT.                                                        BKM-0103
003340 850-PRINT-TOTALS.                                                BKM-0103
003350     MOVE SPACES        TO BEST-SELLER-LINE.                      BKM-0103
003360     MOVE WS-LINES-WRITTEN TO BS-TOTAL-QTY.                       BKM-0103
003370     MOVE 'RECORDS WRITTEN -' TO BS-BOOK-TITLE.                   BKM-0231
003380     WRITE BEST-SELLER-LINE.                                      BKM-0103
003390 850-EXIT.                                                        BKM-0103
003400     EXIT.                                                        BKM-0103
003410 700-OPEN-FILES.                                                  BKM-0103
003420     OPEN INPUT  PARMCARD BOOKFILE ORDSIN OLNSIN.                 BKM-0103
003430     OPEN OUTPUT BESTOUT.                                         BKM-0103
003440     IF NOT BOOKFILE-OK                                           BKM-0103
003450         DISPLAY 'ERROR OPENING BOOKFILE. RC: ' WS-BOOKFILE-STATUSBKM-0103
003460         MOVE '700-OPEN-FILES' TO PARA-NAME                       BKM-0103
003470         GO TO 950-ABEND-RTN.                                     BKM-0308
003480     IF NOT ORDSIN-OK                                             BKM-0103
003490         DISPLAY 'ERROR OPENING ORDSIN. RC: ' WS-ORDSIN-STATUS    BKM-0103
003500         MOVE '700-OPEN-FILES' TO PARA-NAME                       BKM-0103
003510         GO TO 950-ABEND-RTN.                                     BKM-0308
003520     IF NOT OLNSIN-OK                                             BKM-0103
003530         DISPLAY 'ERROR OPENING OLNSIN. RC: ' WS-OLNSIN-STATUS    BKM-0103
003540         MOVE '700-OPEN-FILES' TO PARA-NAME                       BKM-0103
003550         GO TO 950-ABEND-RTN.                                     BKM-0308
003560 700-EXIT.                                                        BKM-0103
003570     EXIT.                                                        BKM-0103
003580 710-READ-PARM-CARD.                                              BKM-0103
003590     READ PARMCARD.                                               BKM-0103
003600     IF NOT PARMCARD-OK                                           BKM-0103
003610         DISPLAY 'ERROR READING PARMCARD. RC: ' WS-PARMCARD-STATUSBKM-0103
003620         MOVE '710-READ-PARM-CARD' TO PARA-NAME                   BKM-0103
003630         GO TO 950-ABEND-RTN.                                     BKM-0308
003640 710-EXIT.                                                        BKM-0103
003650     EXIT.                                                        BKM-0103
003660 900-CLOSE-FILES.                                                 BKM-0103
003670     CLOSE PARMCARD BOOKFILE ORDSIN OLNSIN BESTOUT.               BKM-0103
003680 900-EXIT.                                                        BKM-0103
003690     EXIT.                                                        BKM-0103
003700 950-ABEND-RTN.                                                   BKM-0103
003710     DISPLAY '**** BKBSELL ABEND IN ' PARA-NAME ' ****'.          BKM-0103
003720     MOVE 16 TO WS-RETURN-CODE.                                   BKM-0103
003730     MOVE WS-RETURN-CODE TO RETURN-CODE.                          BKM-0103
003740     PERFORM 900-CLOSE-FILES THRU 900-EXIT.                       BKM-0103
003750     GOBACK.                                                      BKM-0103
003760 950-EXIT.                                                        BKM-0103
003770     EXIT.                                                        BKM-0103
