000100***************************************************************** BKM-0101
000110*    BKBOKREC  --  BOOK CATALOG RECORD LAYOUT                     BKM-0101
000120*    ONE ENTRY PER TITLE.  KEYED BY BOOK-ID.  BOOK-SUBJECT IS ONE BKM-0101
000130*    OF THE 24 SUBJECT CODES MAINTAINED BY THE CATALOG GROUP.     BKM-0101
000140***************************************************************** BKM-0101
000150*    CHANGE LOG                                                   BKM-0101
000160*    DATE      BY   REQUEST    DESCRIPTION                        BKM-0101
000170*    12/03/96  RTW  BKM-0101   ORIGINAL LAYOUT.                   BKM-0101
000180*    03/14/11  SRK  BKM-0301   ADDED BOOK-SALES-HIST AND RESERVE  BKM-0301
000190*                              BLOCKS PER DP STDS MEMO 11-02 --   BKM-0301
000200*                              ROOM FOR CATALOG GROWTH W/O A      BKM-0301
000210*                              LAYOUT CHANGE.                     BKM-0301
000220***************************************************************** BKM-0101
000230 01  BOOK-RECORD.                                                 BKM-0101
000240     05  BOOK-ID                  PIC 9(9).                       BKM-0101
000250     05  BOOK-TITLE                PIC X(60).                     BKM-0101
000260     05  BOOK-SUBJECT              PIC X(20).                     BKM-0101
000270     05  BOOK-SRP                  PIC 9(7)V9(2) COMP-3.          BKM-0101
000280     05  BOOK-WEIGHT                PIC 9(5)V9(2) COMP-3.         BKM-0101
000290     05  BOOK-SALES-HIST         PIC S9(5) COMP-3 OCCURS 12 TIMES.BKM-0301
000300     05  BOOK-RESERVE-1            PIC X(30).                     BKM-0301
000310     05  BOOK-RESERVE-2            PIC X(50).                     BKM-0301
000320     05  FILLER                    PIC X(05).                     BKM-0101
