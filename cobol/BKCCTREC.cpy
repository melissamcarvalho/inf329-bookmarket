000100***************************************************************** BKM-0101
000110*    BKCCTREC  --  CC TRANSACTION RECORD LAYOUT                   BKM-0101
000120*    IMMUTABLE FINANCIAL RECORD WRITTEN ONCE PER CONFIRMED ORDER. BKM-0101
000130*    CC-AUTH-ID IS ALWAYS THE LITERAL '123' AT CONFIRM TIME -- SEEBKM-0101
000140*    BKCONFB 410-BUILD-CC-TRANSACTION.                            BKM-0101
000150***************************************************************** BKM-0101
000160*    CHANGE LOG                                                   BKM-0101
000170*    DATE      BY   REQUEST    DESCRIPTION                        BKM-0101
000180*    12/03/96  RTW  BKM-0101   ORIGINAL LAYOUT.                   BKM-0101
000190*    09/22/99  HFS  BKM-0210   Y2K -- CC-EXPIRE-BRK REDEFINES ADD.BKM-0210
000200***************************************************************** BKM-0101
000210 01  CC-TRANSACTION-RECORD.                                       BKM-0101
000220     05  CC-ORD-ID                PIC 9(9).                       BKM-0101
000230     05  CC-TYPE                  PIC X(10).                      BKM-0101
000240     05  CC-NUM-GROUPS.                                           BKM-0101
000250         10  CC-NUM-1             PIC 9(4).                       BKM-0101
000260         10  CC-NUM-2             PIC 9(4).                       BKM-0101
000270         10  CC-NUM-3             PIC 9(4).                       BKM-0101
000280         10  CC-NUM-4             PIC 9(4).                       BKM-0101
000290     05  CC-NAME                  PIC X(30).                      BKM-0101
000300     05  CC-EXPIRE                PIC 9(8).                       BKM-0101
000310     05  CC-EXPIRE-BRK REDEFINES CC-EXPIRE.                       BKM-0210
000320         10  CC-EXPIRE-CC         PIC 9(2).                       BKM-0210
000330         10  CC-EXPIRE-YY         PIC 9(2).                       BKM-0210
000340         10  CC-EXPIRE-MM         PIC 9(2).                       BKM-0210
000350         10  CC-EXPIRE-DD         PIC 9(2).                       BKM-0210
000360     05  CC-AUTH-ID               PIC X(3).                       BKM-0101
000370     05  CC-AMOUNT                PIC 9(9)V9(2) COMP-3.           BKM-0101
000380     05  CC-DATE                  PIC 9(8).                       BKM-0101
000390     05  CC-COUNTRY-ID            PIC 9(9).                       BKM-0101
000400     05  FILLER                   PIC X(05).                      BKM-0101
